000100****************************************************************
000110*    CP-TRANSAC                                                *
000120*    ===========                                               *
000130*    POSTING TRANSACTION RECORD LAYOUT - ONE ROW PER DEPOSIT   *
000140*    OR WITHDRAWAL TO BE APPLIED AGAINST THE ACCOUNT MASTER.   *
000150*    FILE DDMOVENT, PRESENTED IN ASCENDING ACCT-NUMBER ORDER   *
000160*    TO MATCH THE MASTER (SEE PGMACPST 4000-MATCH-I).          *
000170*    RECORD LENGTH = 61 (BUSINESS FIELDS) + 5 (RESERVE)        *
000180*                  = 66 BYTES.                                 *
000190****************************************************************
000200 01  WS-REC-TRANSACTION.
000210*--------------------------------------------------------------*
000220*    RELATIVE POS (001:034) ACCOUNT NUMBER THE TRANSACTION     *
000230*    APPLIES TO - MATCHED AGAINST ACCT-NUMBER ON THE MASTER.   *
000240*--------------------------------------------------------------*
000250     05  TXN-ACCT-NUMBER        PIC X(34)     VALUE SPACES.
000260*--------------------------------------------------------------*
000270*    RELATIVE POS (035:008) TRANSACTION TYPE.                 *
000280*    VALID VALUES - DEPOSIT  (PADDED ONE BLANK) / WITHDRAW     *
000290*--------------------------------------------------------------*
000300     05  TXN-TYPE               PIC X(08)     VALUE SPACES.
000310     88  TXN-TYPE-DEPOSIT               VALUE 'DEPOSIT '.
000320     88  TXN-TYPE-WITHDRAW              VALUE 'WITHDRAW'.
000330*--------------------------------------------------------------*
000340*    RELATIVE POS (043:019) TRANSACTION AMOUNT.                *
000350*    MUST BE STRICTLY POSITIVE (RULE 1) - SIGN/ZERO CHECKED BY *
000360*    PGMACPST 5010-VALID-AMOUNT-I, NOT ENFORCED BY THE PICTURE.*
000370*--------------------------------------------------------------*
000380     05  TXN-AMOUNT             PIC S9(17)V99 VALUE ZEROS.
000390*--------------------------------------------------------------*
000400*    RESERVED FOR FUTURE EXPANSION (E.G. A TRANSACTION ID IF   *
000410*    THE UPSTREAM FEED EVER CARRIES ONE).                     *
000420*--------------------------------------------------------------*
000430     05  FILLER                 PIC X(05)     VALUE SPACES.
