000100****************************************************************
000110*    CP-ACCTMST                                                *
000120*    ==========                                                *
000130*    DEPOSIT ACCOUNT MASTER RECORD LAYOUT.                     *
000140*    USED BY DDCTAENT (ACCOUNT MASTER IN) AND DDCTASAL         *
000150*    (ACCOUNT MASTER OUT) ON THE NIGHTLY POSTING RUN, AND BY   *
000160*    DDCTAENT ON THE ACCOUNT SELECTION/LISTING RUN.            *
000170*    RECORD LENGTH = 184 (BUSINESS FIELDS) + 10 (RESERVE)      *
000180*                  = 194 BYTES.                                *
000190****************************************************************
000200 01  WS-REC-ACCOUNT.
000210*--------------------------------------------------------------*
000220*    RELATIVE POS (001:034) ACCOUNT NUMBER, IBAN FORMAT.       *
000230*    THIS IS THE MASTER FILE KEY - SAME ACCT-NUMBER MEANS SAME *
000240*    ACCOUNT (NO OTHER FIELD IS COMPARED FOR IDENTITY).        *
000250*--------------------------------------------------------------*
000260     05  ACCT-NUMBER            PIC X(34)     VALUE SPACES.
000270*--------------------------------------------------------------*
000280*    RELATIVE POS (035:036) CUSTOMER ID (UUID TEXT, OPAQUE).   *
000290*--------------------------------------------------------------*
000300     05  ACCT-CUSTOMER-ID       PIC X(36)     VALUE SPACES.
000310*--------------------------------------------------------------*
000320*    RELATIVE POS (071:020) ACCOUNT TYPE.                     *
000330*    VALID VALUES - CHECKING / SAVINGS / BUSINESS              *
000340*--------------------------------------------------------------*
000350     05  ACCT-TYPE              PIC X(20)     VALUE SPACES.
000360     88  ACCT-TYPE-CHECKING             VALUE 'CHECKING'.
000370     88  ACCT-TYPE-SAVINGS              VALUE 'SAVINGS'.
000380     88  ACCT-TYPE-BUSINESS             VALUE 'BUSINESS'.
000390*--------------------------------------------------------------*
000400*    RELATIVE POS (091:019) CURRENT BALANCE, 2 DECIMALS.      *
000410*    MUST NEVER GO NEGATIVE - ENFORCED BY THE POSTING PROGRAM  *
000420*    (SEE PGMACPST 5030-VALID-FUNDS-I), NOT BY THE PICTURE.    *
000430*--------------------------------------------------------------*
000440     05  ACCT-BALANCE           PIC S9(17)V99 VALUE ZEROS.
000450*--------------------------------------------------------------*
000460*    RELATIVE POS (110:003) CURRENCY, ISO 4217 (EUR, USD...)  *
000470*--------------------------------------------------------------*
000480     05  ACCT-CURRENCY          PIC X(03)     VALUE SPACES.
000490*--------------------------------------------------------------*
000500*    RELATIVE POS (113:020) ACCOUNT STATUS.                   *
000510*    VALID VALUES - ACTIVE / FROZEN / PENDING / CLOSED         *
000520*    ONLY ACTIVE ACCOUNTS MAY BE POSTED TO (RULE 2).           *
000530*--------------------------------------------------------------*
000540     05  ACCT-STATUS            PIC X(20)     VALUE SPACES.
000550     88  ACCT-STATUS-ACTIVE             VALUE 'ACTIVE'.
000560     88  ACCT-STATUS-FROZEN             VALUE 'FROZEN'.
000570     88  ACCT-STATUS-PENDING            VALUE 'PENDING'.
000580     88  ACCT-STATUS-CLOSED             VALUE 'CLOSED'.
000590*--------------------------------------------------------------*
000600*    RELATIVE POS (133:026) DATE/TIME OPENED, ISO-8601 TEXT.  *
000610*    INFORMATIONAL ONLY - NOT TOUCHED BY THE POSTING RUN.      *
000620*--------------------------------------------------------------*
000630     05  ACCT-CREATED-AT        PIC X(26)     VALUE SPACES.
000640*--------------------------------------------------------------*
000650*    RELATIVE POS (159:026) DATE/TIME LAST UPDATED.           *
000660*    REFRESHED TO THE RUN TIMESTAMP ONLY WHEN A POSTING TO    *
000670*    THIS ACCOUNT ACTUALLY SUCCEEDS (RULE 7).                  *
000680*--------------------------------------------------------------*
000690     05  ACCT-UPDATED-AT        PIC X(26)     VALUE SPACES.
000700*--------------------------------------------------------------*
000710*    REDEFINE OF ACCT-UPDATED-AT TO GET AT THE AAAA-MM-DD      *
000720*    PORTION FOR DISPLAY/REPORT WORK WITHOUT A SEPARATE MOVE.  *
000730*--------------------------------------------------------------*
000740     05  ACCT-UPDATED-DATE  REDEFINES ACCT-UPDATED-AT.
000750         10  ACCT-UPD-YYYY      PIC X(04).
000760         10  FILLER             PIC X(01).
000770         10  ACCT-UPD-MM        PIC X(02).
000780         10  FILLER             PIC X(01).
000790         10  ACCT-UPD-DD        PIC X(02).
000800         10  FILLER             PIC X(16).
000810*--------------------------------------------------------------*
000820*    RELATIVE POS (185:010) RESERVED FOR FUTURE EXPANSION.    *
000830*--------------------------------------------------------------*
000840     05  FILLER                 PIC X(10)     VALUE SPACES.
