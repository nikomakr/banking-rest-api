000100****************************************************************
000110*    CP-EXCPREC                                                *
000120*    ===========                                               *
000130*    POSTING EXCEPTION (REJECT) RECORD LAYOUT - ONE ROW PER    *
000140*    TRANSACTION THAT FAILED VALIDATION, WRITTEN TO DDRCHSAL   *
000150*    IN THE ORDER THE TRANSACTIONS WERE PROCESSED, AND LATER   *
000160*    RE-READ TO BUILD THE EXCEPTION DETAIL SECTION OF THE      *
000170*    RUN SUMMARY REPORT (SEE PGMACPST 9100-PRINT-SUMMARY-I).   *
000180*    RECORD LENGTH = 101 (BUSINESS FIELDS) + 4 (RESERVE)       *
000190*                  = 105 BYTES.                                *
000200****************************************************************
000210 01  WS-REC-EXCEPTION.
000220*--------------------------------------------------------------*
000230*    RELATIVE POS (001:034) ACCOUNT NUMBER OF THE REJECTED     *
000240*    TRANSACTION (SPACES WHEN THE ACCOUNT WAS NOT FOUND).      *
000250*--------------------------------------------------------------*
000260     05  EXC-ACCT-NUMBER        PIC X(34)     VALUE SPACES.
000270*--------------------------------------------------------------*
000280*    RELATIVE POS (035:008) TRANSACTION TYPE - DEPOSIT/        *
000290*    WITHDRAW, COPIED FROM THE REJECTED TRANSACTION RECORD.    *
000300*--------------------------------------------------------------*
000310     05  EXC-TYPE               PIC X(08)     VALUE SPACES.
000320*--------------------------------------------------------------*
000330*    RELATIVE POS (043:019) AMOUNT THAT WAS REJECTED.          *
000340*--------------------------------------------------------------*
000350     05  EXC-AMOUNT             PIC S9(17)V99 VALUE ZEROS.
000360*--------------------------------------------------------------*
000370*    RELATIVE POS (062:040) REJECTION REASON TEXT - ONE OF     *
000380*    THE FOUR LITERALS IN PGMACPST'S VALIDATION CHAIN.         *
000390*--------------------------------------------------------------*
000400     05  EXC-REASON             PIC X(40)     VALUE SPACES.
000410*--------------------------------------------------------------*
000420*    RESERVED FOR FUTURE EXPANSION.                            *
000430*--------------------------------------------------------------*
000440     05  FILLER                 PIC X(04)     VALUE SPACES.
