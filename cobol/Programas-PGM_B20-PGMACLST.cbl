000100IDENTIFICATION DIVISION.
000110PROGRAM-ID.    PGMACLST.
000120AUTHOR.        L M TORRES.
000130INSTALLATION.  FIRST COASTAL BANK - DATA PROCESSING DIV.
000140DATE-WRITTEN.  02/06/1989.
000150DATE-COMPILED.
000160SECURITY.      COMPANY CONFIDENTIAL - DEPOSIT OPERATIONS ONLY.
000170****************************************************************
000180*    PGMACLST                                                  *
000190*    ========                                                  *
000200*    ACCOUNT MASTER SELECTION / LISTING UTILITY.                *
000210*    ONE SEQUENTIAL PASS OVER THE ACCOUNT MASTER (DDCTAENT),    *
000220*    APPLYING ONE OF NINE CANNED SELECTION PREDICATES READ FROM *
000230*    A ONE-RECORD PARAMETER FILE (DDSELPRM), AND LISTING THE    *
000240*    MATCHING ACCOUNTS TO DDLISTA.  USED BY OPERATIONS/AUDIT -  *
000250*    NOT PART OF THE NIGHTLY POSTING RUN (SEE PGMACPST).        *
000260*----------------------------------------------------------------
000270*    FUNCTIONAL NOTES                                           *
000280*    ----------------                                           *
000290*    - ONE PARAMETER RECORD, READ ONCE AT THE TOP OF THE RUN -   *
000300*      THIS IS NOT A CICS TRANSACTION, IT IS A BATCH UTILITY     *
000310*      STEP AND TAKES NO OPERATOR INPUT ONCE STARTED.            *
000320*    - PARM-MODE SELECTS EXACTLY ONE OF NINE PREDICATES BELOW;   *
000330*      NO COMBINATION OF MODES IS SUPPORTED IN ONE RUN - RUN THE *
000340*      STEP AGAIN WITH A DIFFERENT DDSELPRM IF YOU NEED MORE     *
000350*      THAN ONE VIEW OF THE SAME MASTER.                         *
000360*    - THIS PROGRAM NEVER UPDATES DDCTAENT - IT OPENS THE MASTER *
000370*      INPUT ONLY AND NEVER WRITES BACK TO IT.  POSTING IS       *
000380*      PGMACPST'S JOB, NOT THIS PROGRAM'S.                       *
000390*    - EXISTS MODE (TKT-2088) IS THE ONLY MODE THE NEW-ACCOUNTS  *
000400*      DESK USES DIRECTLY - IT ANSWERS "IS THIS ACCOUNT NUMBER   *
000410*      ALREADY TAKEN" AHEAD OF KEYING A NEW ACCOUNT.  ACCOUNT    *
000420*      CREATION ITSELF IS OUT OF SCOPE FOR THIS SYSTEM - THERE   *
000430*      IS NO BATCH STEP ANYWHERE THAT BUILDS A NEW MASTER RECORD.*
000440*----------------------------------------------------------------
000450*    CHANGE LOG
000460*    ----------
000470*    02/06/89  LMT  TKT-1533  ORIGINAL PROGRAM - BY-NUMBER AND   *
000480*                            BY-STATUS SELECTION ONLY.           *
000490*    05/19/89  LMT  TKT-1560  ADDED BY-CUSTOMER, CUST-STATUS,    *
000500*                            CUST-CURR AND CUST-TYPE MODES FOR   *
000510*                            THE CUSTOMER-SERVICE DESK.          *
000520*    01/11/90  RJD  TKT-1655  ADDED BY-BALANCE (THRESHOLD) MODE  *
000530*                            FOR THE LARGE-BALANCE REVIEW LIST.  *
000540*    08/03/92  CAP  TKT-2088  ADDED EXISTS MODE - NEW-ACCOUNTS   *
000550*                            CLERKS CHECK FOR A DUPLICATE ACCT   *
000560*                            NUMBER BEFORE KEYING A NEW ACCOUNT. *
000570*    08/03/92  CAP  TKT-2088  ADDED COUNT MODE FOR THE MONTH-END *
000580*                            STATUS-MIX COMPLIANCE TALLY.        *
000590*    06/02/97  CAP  TKT-2956  ADDED WS-SUMMARY-SW OPERATOR       *
000600*                            SWITCH - OPERATIONS CAN FLIP IT ON  *
000610*                            AND RECOMPILE FOR A COUNT-ONLY PASS *
000620*                            WITHOUT THE FULL DETAIL LIST.       *
000630*    11/19/98  RJD  TKT-3181  YEAR 2000 COMPLIANCE REVIEW - NO   *
000640*                            DATE ARITHMETIC IN THIS PROGRAM,    *
000650*                            NO CODE CHANGE REQUIRED.            *
000660*    02/11/00  RJD  TKT-3365  Y2K ROLLOVER VERIFIED IN PROD -    *
000670*                            FIRST LIVE RUN OF THE MONTH-END     *
000680*                            COUNT MODE AGAINST 2000-DATED       *
000690*                            ACCOUNTS.  NO CODE CHANGE, LOG ONLY.*
000700*    03/09/01  LMT  TKT-3418  DROPPED THE OBSOLETE UPSI SWITCH   *
000710*                            IDIOM CARRIED OVER FROM THE DB2     *
000720*                            SHOP STANDARDS - THIS IS A PLAIN    *
000730*                            QSAM JOB, REVERTED THE SUMMARY      *
000740*                            SWITCH TO OUR OWN HOUSE STYLE (ONE  *
000750*                            WS FLAG, TWO 88 LEVELS).            *
000760*    05/21/01  LMT  TKT-3459  ADDED A SPECIAL-NAMES PARAGRAPH    *
000770*                            NAMING THE PRINTER TOP-OF-PAGE      *
000780*                            CHANNEL PER THE DP STANDARDS        *
000790*                            CHECKLIST.  RESERVED - THIS RUN'S   *
000800*                            LISTING IS LINE SEQUENTIAL ONLY.    *
000810****************************************************************
000820
000830*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     C01 IS PRT-TOP-OF-PAGE.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900
000910*--------------------------------------------------------------*
000920*    ONE-RECORD SELECTION PARAMETER FILE.  READ ONCE AT THE TOP *
000930*    OF THE RUN, THEN CLOSED - NOT HELD OPEN FOR THE REST OF    *
000940*    THE PASS.                                                  *
000950*--------------------------------------------------------------*
000960     SELECT SELPRM   ASSIGN DDSELPRM
000970            FILE STATUS IS FS-SELPRM.
000980
000990*--------------------------------------------------------------*
001000*    ACCOUNT MASTER, INPUT ONLY - THIS PROGRAM NEVER WRITES     *
001010*    BACK TO THE MASTER.  NO PARTICULAR SORT ORDER IS REQUIRED  *
001020*    OF THIS FILE SINCE EVERY SELECTION MODE IS A FULL-FILE     *
001030*    SCAN, NOT A KEYED LOOKUP.                                  *
001040*--------------------------------------------------------------*
001050     SELECT CTAENT   ASSIGN DDCTAENT
001060            FILE STATUS IS FS-CTAENT.
001070
001080*--------------------------------------------------------------*
001090*    LISTING OUTPUT - ONE DETAIL LINE PER MATCHING ACCOUNT,     *
001100*    PLUS AN OPTIONAL MESSAGE/TOTAL LINE AT THE END DEPENDING   *
001110*    ON THE SELECTION MODE (SEE 9999-FINAL-I).                  *
001120*--------------------------------------------------------------*
001130     SELECT LISTA    ASSIGN DDLISTA
001140            ORGANIZATION IS LINE SEQUENTIAL
001150            FILE STATUS IS FS-LISTA.
001160
001170*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001180 DATA DIVISION.
001190 FILE SECTION.
001200
001210*--------------------------------------------------------------*
001220*    FD RECORDS ARE FLAT PIC X(n) BUFFERS - THE REAL FIELD      *
001230*    BREAKDOWN LIVES IN THE WORKING-STORAGE 01 GROUPS BELOW AND *
001240*    IS MOVED IN VIA READ...INTO (SEE THE MAIN PROCESS BODY     *
001250*    BELOW).                                                    *
001260*--------------------------------------------------------------*
001270 FD  SELPRM
001280     BLOCK CONTAINS 0 RECORDS
001290     RECORDING MODE IS F.
001300 01  WS-BUF-SELPRM          PIC X(154).
001310
001320 FD  CTAENT
001330     BLOCK CONTAINS 0 RECORDS
001340     RECORDING MODE IS F.
001350 01  WS-BUF-CTAENT          PIC X(194).
001360
001370 FD  LISTA
001380     RECORDING MODE IS F.
001390 01  WS-BUF-LISTA           PIC X(132).
001400
001410 WORKING-STORAGE SECTION.
001420*=======================*
001430
001440 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001450
001460*--------------------------------------------------------------*
001470*    FILE STATUS BYTES - ONE PER SELECT ABOVE.  TESTED AFTER    *
001480*    EVERY OPEN/READ/WRITE/CLOSE, SAME CONVENTION AS PGMACPST.  *
001490*--------------------------------------------------------------*
001500 77  FS-SELPRM                  PIC XX      VALUE SPACES.
001510 77  FS-CTAENT                  PIC XX      VALUE SPACES.
001520     88  FS-CTAENT-FIN                      VALUE '10'.
001530 77  FS-LISTA                   PIC XX      VALUE SPACES.
001540
001550*--------------------------------------------------------------*
001560*    END-OF-FILE SWITCH FOR THE ONE INPUT STREAM THIS PROGRAM   *
001570*    DRIVES (THERE IS NO MATCH/MERGE HERE - ONE FILE, ONE PASS).*
001580*--------------------------------------------------------------*
001590 77  WS-CTAENT-EOF-SW           PIC X(03)   VALUE 'NO'.
001600     88  CTAENT-AT-EOF                      VALUE 'YES'.
001610
001620*--------------------------------------------------------------*
001630*    SET BY 3080-SEL-EXISTS-I WHEN THE REQUESTED ACCOUNT NUMBER *
001640*    TURNS UP ON THE MASTER.  TESTED BY 9999-FINAL-I TO PICK    *
001650*    WHICH OF THE TWO EXISTS-MODE MESSAGES TO WRITE.            *
001660*--------------------------------------------------------------*
001670 77  WS-FOUND-SW                PIC X(03)   VALUE 'NO'.
001680     88  ACCOUNT-WAS-FOUND                  VALUE 'YES'.
001690
001700*--------------------------------------------------------------*
001710*    OPERATIONS SUMMARY SWITCH.  NORMALLY 'N' - FLIP TO 'Y' AND *
001720*    RECOMPILE FOR A ONE-OFF RUN WHEN OPERATIONS WANTS ONLY THE *
001730*    TOTAL-SELECTED COUNT AND NOT THE FULL DETAIL LISTING (A    *
001740*    LARGE BY-BALANCE OR BY-STATUS RUN CAN PRODUCE THOUSANDS OF *
001750*    DETAIL LINES).  SEE 3900-WRITE-DETAIL-I AND 9999-FINAL-I.  *
001760*    ADDED TKT-2956.                                            *
001770*--------------------------------------------------------------*
001780 77  WS-SUMMARY-SW              PIC X(01)   VALUE 'N'.
001790     88  WS-SUMMARY-ONLY                    VALUE 'Y'.
001800     88  WS-DETAIL-ON                       VALUE 'N'.
001810
001820*--------------------------------------------------------------*
001830*    MATCH/LINE COUNTERS - WS-MATCH-COUNT IS THE RUNNING TOTAL  *
001840*    OF SELECTED ACCOUNTS (PRINTED AS THE GRAND TOTAL IN COUNT, *
001850*    EXISTS, OR SUMMARY-ONLY MODE); WS-READ-COUNT IS EVERY      *
001860*    MASTER RECORD READ, REGARDLESS OF WHETHER IT MATCHED.      *
001870*--------------------------------------------------------------*
001880 01  WS-COUNTERS-RUN.
001890     05  WS-MATCH-COUNT         PIC S9(07) COMP VALUE ZERO.
001900     05  WS-READ-COUNT          PIC S9(07) COMP VALUE ZERO.
001910     05  FILLER                 PIC X(10)       VALUE SPACES.
001920
001930*--------------------------------------------------------------*
001940*    PRINT-EDIT WORK AREA - SAME PURPOSE AS PGMACPST'S EDIT     *
001950*    FIELDS, NUMERIC VALUES ARE MOVED HERE BEFORE BEING STRUNG  *
001960*    INTO A PRINT LINE SO THE LISTING SHOWS EDITED TEXT.        *
001970*--------------------------------------------------------------*
001980 01  WS-EDIT-BALANCE            PIC -(15)9.99.
001990 01  WS-EDIT-COUNT              PIC Z(06)9.
002000
002010*--------------------------------------------------------------*
002020*    DETAIL / MESSAGE PRINT LINE - SHARED BY EVERY SELECTION    *
002030*    MODE'S DETAIL WRITE AND BY THE END-OF-RUN MESSAGE/TOTAL    *
002040*    LINES IN 9999-FINAL-I.                                     *
002050*--------------------------------------------------------------*
002060 01  WS-LIN-LISTA                PIC X(132)  VALUE SPACES.
002070*--------------------------------------------------------------*
002080*    ALTERNATE VIEW OF THE LISTING LINE - LETS THE OPERATOR     *
002090*    GREP THE OUTPUT FOR A LEADING '*' MESSAGE LINE WITHOUT A   *
002100*    SEPARATE FLAG FIELD.                                       *
002110*--------------------------------------------------------------*
002120 01  WS-LIN-LISTA-ALT REDEFINES WS-LIN-LISTA.
002130     05  WS-LIN-COL-1            PIC X(01).
002140     05  FILLER                  PIC X(131).
002150
002160*//// SELECTION PARAMETER STRUCTURE ////////////////////////////
002170
002180*    COPY CP-SELPARM.
002190*    LAYOUT SELECTION PARAMETER - ONE RECORD, READ ONCE AT START
002200*    LENGTH 154 BYTES
002210*--------------------------------------------------------------*
002220*    RELATIVE POS (001:012) SELECTION MODE - EXACTLY ONE OF THE *
002230*    NINE 88-LEVELS BELOW MUST BE TRUE, SEE 3000-SELECT-I'S     *
002240*    EVALUATE FOR THE MODE-TO-PARAGRAPH DISPATCH TABLE.         *
002250*--------------------------------------------------------------*
002260 01  WS-REG-PARM.
002270     05  PARM-MODE              PIC X(12)     VALUE SPACES.
002280         88  PARM-MODE-NUMBER          VALUE 'BY-NUMBER'.
002290         88  PARM-MODE-CUSTOMER        VALUE 'BY-CUSTOMER'.
002300         88  PARM-MODE-STATUS          VALUE 'BY-STATUS'.
002310         88  PARM-MODE-CUST-STATUS     VALUE 'CUST-STATUS'.
002320         88  PARM-MODE-CUST-CURR       VALUE 'CUST-CURR'.
002330         88  PARM-MODE-CUST-TYPE       VALUE 'CUST-TYPE'.
002340         88  PARM-MODE-BALANCE         VALUE 'BY-BALANCE'.
002350         88  PARM-MODE-EXISTS          VALUE 'EXISTS'.
002360         88  PARM-MODE-COUNT           VALUE 'COUNT'.
002370*--------------------------------------------------------------*
002380*    RELATIVE POS (013:034) ACCOUNT NUMBER ARGUMENT - USED BY   *
002390*    BY-NUMBER AND EXISTS MODES ONLY, IGNORED OTHERWISE.        *
002400*--------------------------------------------------------------*
002410     05  PARM-ACCT-NUMBER       PIC X(34)     VALUE SPACES.
002420*--------------------------------------------------------------*
002430*    REDEFINE OF THE PARM ACCOUNT NUMBER TO GET AT THE IBAN     *
002440*    COUNTRY CODE WITHOUT A SEPARATE MOVE WHEN LOGGING.         *
002450*--------------------------------------------------------------*
002460     05  PARM-ACCT-NUMBER-PARTS REDEFINES PARM-ACCT-NUMBER.
002470         10  PARM-IBAN-COUNTRY      PIC X(02).
002480         10  PARM-IBAN-CHECK        PIC X(02).
002490         10  PARM-IBAN-BBAN         PIC X(30).
002500*--------------------------------------------------------------*
002510*    RELATIVE POS (047:036) CUSTOMER ID ARGUMENT - USED BY      *
002520*    BY-CUSTOMER, CUST-STATUS, CUST-CURR AND CUST-TYPE MODES.   *
002530*--------------------------------------------------------------*
002540     05  PARM-CUSTOMER-ID       PIC X(36)     VALUE SPACES.
002550*--------------------------------------------------------------*
002560*    RELATIVE POS (083:020) STATUS ARGUMENT - USED BY BY-STATUS,*
002570*    CUST-STATUS AND COUNT MODES.                                *
002580*--------------------------------------------------------------*
002590     05  PARM-STATUS            PIC X(20)     VALUE SPACES.
002600*--------------------------------------------------------------*
002610*    RELATIVE POS (103:003) CURRENCY ARGUMENT - USED BY         *
002620*    CUST-CURR MODE ONLY.                                       *
002630*--------------------------------------------------------------*
002640     05  PARM-CURRENCY          PIC X(03)     VALUE SPACES.
002650*--------------------------------------------------------------*
002660*    RELATIVE POS (106:020) ACCOUNT TYPE ARGUMENT - USED BY     *
002670*    CUST-TYPE MODE ONLY.                                       *
002680*--------------------------------------------------------------*
002690     05  PARM-ACCT-TYPE         PIC X(20)     VALUE SPACES.
002700*--------------------------------------------------------------*
002710*    RELATIVE POS (126:019) BALANCE THRESHOLD ARGUMENT - USED   *
002720*    BY BY-BALANCE MODE ONLY.  THE PREDICATE IS >= , NOT > -    *
002730*    SEE 3070-SEL-BALANCE-I.                                    *
002740*--------------------------------------------------------------*
002750     05  PARM-BALANCE-MIN       PIC S9(17)V99 VALUE ZEROS.
002760*--------------------------------------------------------------*
002770*    RESERVED FOR FUTURE EXPANSION.                             *
002780*--------------------------------------------------------------*
002790     05  FILLER                 PIC X(10)     VALUE SPACES.
002800
002810*//// ACCOUNT STRUCTURE (MASTER) ///////////////////////////////
002820
002830*    COPY CP-ACCTMST.
002840*    LAYOUT ACCOUNT MASTER - SEE Programas-PGM_B10-CP-ACCTMST
002850*    LENGTH 194 BYTES
002860*--------------------------------------------------------------*
002870*    SAME LAYOUT AS PGMACPST'S COPY OF THIS RECORD - KEPT IN    *
002880*    SYNC BY HAND (THIS SHOP DOES NOT SHARE A COPYBOOK MEMBER   *
002890*    ACROSS THESE TWO PROGRAMS).  SEE PGMACPST FOR THE FULL     *
002900*    FIELD-BY-FIELD COMMENTARY - NOT REPEATED HERE SINCE THIS   *
002910*    PROGRAM NEVER WRITES THE RECORD BACK, ONLY READS IT.       *
002920*--------------------------------------------------------------*
002930 01  WS-REG-ACCT.
002940     05  ACCT-NUMBER            PIC X(34)     VALUE SPACES.
002950     05  ACCT-CUSTOMER-ID       PIC X(36)     VALUE SPACES.
002960     05  ACCT-TYPE              PIC X(20)     VALUE SPACES.
002970         88  ACCT-TYPE-CHECKING         VALUE 'CHECKING'.
002980         88  ACCT-TYPE-SAVINGS          VALUE 'SAVINGS'.
002990         88  ACCT-TYPE-BUSINESS         VALUE 'BUSINESS'.
003000     05  ACCT-BALANCE           PIC S9(17)V99 VALUE ZEROS.
003010     05  ACCT-CURRENCY          PIC X(03)     VALUE SPACES.
003020     05  ACCT-STATUS            PIC X(20)     VALUE SPACES.
003030         88  ACCT-STATUS-ACTIVE         VALUE 'ACTIVE'.
003040         88  ACCT-STATUS-FROZEN         VALUE 'FROZEN'.
003050         88  ACCT-STATUS-PENDING        VALUE 'PENDING'.
003060         88  ACCT-STATUS-CLOSED         VALUE 'CLOSED'.
003070     05  ACCT-CREATED-AT        PIC X(26)     VALUE SPACES.
003080     05  ACCT-UPDATED-AT        PIC X(26)     VALUE SPACES.
003090*--------------------------------------------------------------*
003100*    REDEFINE OF ACCT-UPDATED-AT TO GET AT THE AAAA-MM-DD       *
003110*    PORTION WHEN LISTING BY BALANCE THRESHOLD (TKT-1655) - NOT *
003120*    ACTUALLY PRINTED TODAY BUT KEPT AVAILABLE FOR A FUTURE     *
003130*    "AS-OF" COLUMN ON THE BY-BALANCE REPORT.                   *
003140*--------------------------------------------------------------*
003150     05  ACCT-UPDATED-DATE  REDEFINES ACCT-UPDATED-AT.
003160         10  ACCT-UPD-YYYY      PIC X(04).
003170         10  FILLER             PIC X(01).
003180         10  ACCT-UPD-MM        PIC X(02).
003190         10  FILLER             PIC X(01).
003200         10  ACCT-UPD-DD        PIC X(02).
003210         10  FILLER             PIC X(16).
003220     05  FILLER                 PIC X(10)     VALUE SPACES.
003230
003240*///////////////////////////////////////////////////////////////
003250
003260 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003270
003280
003290*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300 PROCEDURE DIVISION.
003310
003320*--------------------------------------------------------------*
003330*    MAIN LINE - PRIME WITH THE PARAMETER RECORD, SCAN THE      *
003340*    WHOLE MASTER ONE RECORD AT A TIME, THEN WRITE THE CLOSING  *
003350*    MESSAGE/TOTAL LINE (IF THIS MODE CALLS FOR ONE).           *
003360*--------------------------------------------------------------*
003370 MAIN-PROGRAM-I.
003380
003390     PERFORM 1000-INITIAL-I  THRU 1000-INITIAL-F
003400     PERFORM 2000-PROCESS-I  THRU 2000-PROCESS-F
003410        UNTIL CTAENT-AT-EOF
003420     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
003430
003440 MAIN-PROGRAM-F.  GOBACK.
003450
003460
003470*----------------------------------------------------------------
003480*    STARTUP - OPENS FILES AND READS THE PARAMETER RECORD.       *
003490*    THE PARAMETER IS READ ONCE AND DDSELPRM IS CLOSED           *
003500*    IMMEDIATELY - THERE IS NO NEED TO KEEP IT OPEN FOR THE      *
003510*    REST OF THE RUN SINCE IT IS A SINGLE RECORD.                *
003520*----------------------------------------------------------------
003530 1000-INITIAL-I.
003540
003550     OPEN INPUT  SELPRM
003560     IF FS-SELPRM IS NOT EQUAL '00' THEN
003570        DISPLAY '* PGMACLST ERROR OPENING SELPRM FS=' FS-SELPRM
003580        MOVE 9999 TO RETURN-CODE
003590        SET  CTAENT-AT-EOF TO TRUE
003600     ELSE
003610        READ SELPRM INTO WS-REG-PARM
003620        IF FS-SELPRM IS NOT EQUAL '00' THEN
003630           DISPLAY '* PGMACLST ERROR READING SELPRM FS='
003640                   FS-SELPRM
003650           MOVE 9999 TO RETURN-CODE
003660           SET  CTAENT-AT-EOF TO TRUE
003670        END-IF
003680        CLOSE SELPRM
003690     END-IF
003700
003710     OPEN INPUT  CTAENT
003720     IF FS-CTAENT IS NOT EQUAL '00' THEN
003730        DISPLAY '* PGMACLST ERROR OPENING CTAENT  FS=' FS-CTAENT
003740        MOVE 9999 TO RETURN-CODE
003750        SET  CTAENT-AT-EOF TO TRUE
003760     END-IF
003770
003780     OPEN OUTPUT LISTA
003790     IF FS-LISTA IS NOT EQUAL '00' THEN
003800        DISPLAY '* PGMACLST ERROR OPENING LISTA  FS=' FS-LISTA
003810        MOVE 9999 TO RETURN-CODE
003820        SET  CTAENT-AT-EOF TO TRUE
003830     END-IF
003840
003850*    PRIME THE MASTER STREAM WITH ITS FIRST RECORD - CLASSIC    *
003860*    READ-AHEAD, SAME IDIOM AS PGMACPST.                        *
003870     PERFORM 2100-READ-MASTER-I THRU 2100-READ-MASTER-F.
003880
003890 1000-INITIAL-F.  EXIT.
003900
003910
003920*----------------------------------------------------------------
003930*    MAIN PROCESS BODY - ONE SEQUENTIAL PASS OVER CTAENT.        *
003940*    EACH RECORD IS COUNTED, TESTED AGAINST THE CHOSEN           *
003950*    PREDICATE, AND THE NEXT ONE IS READ - NO MATCH/MERGE, A     *
003960*    SINGLE INPUT FILE.                                          *
003970*----------------------------------------------------------------
003980 2000-PROCESS-I.
003990
004000     ADD 1 TO WS-READ-COUNT
004010     PERFORM 3000-SELECT-I      THRU 3000-SELECT-F
004020     PERFORM 2100-READ-MASTER-I THRU 2100-READ-MASTER-F.
004030
004040 2000-PROCESS-F.  EXIT.
004050
004060
004070*----------------------------------------------------------------
004080*    READS THE NEXT ACCOUNT MASTER RECORD.                       *
004090*    '10' (END OF FILE) ENDS THE PERFORM UNTIL IN MAIN-          *
004100*    PROGRAM-I - THERE IS NO SENTINEL KEY HERE BECAUSE THERE IS  *
004110*    NO SECOND STREAM TO COMPARE AGAINST (UNLIKE PGMACPST).      *
004120*----------------------------------------------------------------
004130 2100-READ-MASTER-I.
004140
004150     READ CTAENT INTO WS-REG-ACCT
004160     EVALUATE FS-CTAENT
004170        WHEN '00'
004180           CONTINUE
004190        WHEN '10'
004200           SET  CTAENT-AT-EOF TO TRUE
004210        WHEN OTHER
004220           DISPLAY '* PGMACLST ERROR READING CTAENT FS='
004230                   FS-CTAENT
004240           MOVE 9999 TO RETURN-CODE
004250           SET  CTAENT-AT-EOF TO TRUE
004260     END-EVALUATE.
004270
004280 2100-READ-MASTER-F.  EXIT.
004290
004300
004310*----------------------------------------------------------------
004320*    PICKS THE SELECTION PREDICATE FROM PARM-MODE - ONE          *
004330*    EVALUATE TRUE AGAINST THE NINE PARM-MODE 88-LEVELS, ONE     *
004340*    BRANCH PER MODE.  IF PARM-MODE IS NONE OF THE NINE KNOWN    *
004350*    VALUES, THE RUN ABORTS (WHEN OTHER) RATHER THAN CONTINUE    *
004360*    READING AGAINST AN UNKNOWN PREDICATE.                       *
004370*----------------------------------------------------------------
004380 3000-SELECT-I.
004390
004400     IF NOT CTAENT-AT-EOF
004410        EVALUATE TRUE
004420           WHEN PARM-MODE-NUMBER
004430              PERFORM 3010-SEL-NUMBER-I    THRU 3010-SEL-NUMBER-F
004440           WHEN PARM-MODE-CUSTOMER
004450              PERFORM 3020-SEL-CUSTOMER-I
004460                 THRU 3020-SEL-CUSTOMER-F
004470           WHEN PARM-MODE-STATUS
004480              PERFORM 3030-SEL-STATUS-I    THRU 3030-SEL-STATUS-F
004490           WHEN PARM-MODE-CUST-STATUS
004500              PERFORM 3040-SEL-CUST-STAT-I
004510                 THRU 3040-SEL-CUST-STAT-F
004520           WHEN PARM-MODE-CUST-CURR
004530              PERFORM 3050-SEL-CUST-CURR-I
004540                 THRU 3050-SEL-CUST-CURR-F
004550           WHEN PARM-MODE-CUST-TYPE
004560              PERFORM 3060-SEL-CUST-TYPE-I
004570                 THRU 3060-SEL-CUST-TYPE-F
004580           WHEN PARM-MODE-BALANCE
004590              PERFORM 3070-SEL-BALANCE-I   THRU 3070-SEL-BALANCE-F
004600           WHEN PARM-MODE-EXISTS
004610              PERFORM 3080-SEL-EXISTS-I    THRU 3080-SEL-EXISTS-F
004620           WHEN PARM-MODE-COUNT
004630              PERFORM 3090-SEL-COUNT-I     THRU 3090-SEL-COUNT-F
004640           WHEN OTHER
004650              DISPLAY '* PGMACLST ERROR - UNKNOWN PARM-MODE = '
004660                      PARM-MODE
004670              MOVE 9999 TO RETURN-CODE
004680              SET  CTAENT-AT-EOF TO TRUE
004690        END-EVALUATE
004700     END-IF.
004710
004720 3000-SELECT-F.  EXIT.
004730
004740
004750*----------------------------------------------------------------
004760*    BY ACCOUNT NUMBER (EXACT MATCH) - THE SAME LOOKUP THE       *
004770*    NEW-ACCOUNTS DESK RUNS TO FIND ONE SPECIFIC ACCOUNT.        *
004780*----------------------------------------------------------------
004790 3010-SEL-NUMBER-I.
004800
004810     IF ACCT-NUMBER OF WS-REG-ACCT EQUAL PARM-ACCT-NUMBER
004820        PERFORM 3900-WRITE-DETAIL-I THRU 3900-WRITE-DETAIL-F
004830     END-IF.
004840
004850 3010-SEL-NUMBER-F.  EXIT.
004860
004870
004880*----------------------------------------------------------------
004890*    BY CUSTOMER ID - ALL ACCOUNTS BELONGING TO ONE CUSTOMER,    *
004900*    REGARDLESS OF STATUS, CURRENCY OR TYPE.                     *
004910*----------------------------------------------------------------
004920 3020-SEL-CUSTOMER-I.
004930
004940     IF ACCT-CUSTOMER-ID OF WS-REG-ACCT EQUAL PARM-CUSTOMER-ID
004950        PERFORM 3900-WRITE-DETAIL-I THRU 3900-WRITE-DETAIL-F
004960     END-IF.
004970
004980 3020-SEL-CUSTOMER-F.  EXIT.
004990
005000
005010*----------------------------------------------------------------
005020*    BY STATUS - ALL ACCOUNTS CURRENTLY IN ONE STATUS, ACROSS    *
005030*    ALL CUSTOMERS.  USED FOR THE MONTHLY FROZEN/PENDING REVIEW. *
005040*----------------------------------------------------------------
005050 3030-SEL-STATUS-I.
005060
005070     IF ACCT-STATUS OF WS-REG-ACCT EQUAL PARM-STATUS
005080        PERFORM 3900-WRITE-DETAIL-I THRU 3900-WRITE-DETAIL-F
005090     END-IF.
005100
005110 3030-SEL-STATUS-F.  EXIT.
005120
005130
005140*----------------------------------------------------------------
005150*    BY CUSTOMER ID AND STATUS (INTERSECTION) - ADDED TKT-1560   *
005160*    FOR THE CUSTOMER-SERVICE DESK TO ANSWER "WHICH OF THIS      *
005170*    CUSTOMER'S ACCOUNTS ARE FROZEN" WITHOUT SCANNING THE FULL   *
005180*    BY-CUSTOMER LIST BY EYE.                                    *
005190*----------------------------------------------------------------
005200 3040-SEL-CUST-STAT-I.
005210
005220     IF ACCT-CUSTOMER-ID OF WS-REG-ACCT EQUAL PARM-CUSTOMER-ID
005230        AND ACCT-STATUS  OF WS-REG-ACCT EQUAL PARM-STATUS
005240        PERFORM 3900-WRITE-DETAIL-I THRU 3900-WRITE-DETAIL-F
005250     END-IF.
005260
005270 3040-SEL-CUST-STAT-F.  EXIT.
005280
005290
005300*----------------------------------------------------------------
005310*    BY CUSTOMER ID AND CURRENCY (INTERSECTION) - ADDED TKT-1560 *
005320*    FOR CUSTOMERS WHO HOLD ACCOUNTS IN MORE THAN ONE CURRENCY.  *
005330*----------------------------------------------------------------
005340 3050-SEL-CUST-CURR-I.
005350
005360     IF ACCT-CUSTOMER-ID OF WS-REG-ACCT EQUAL PARM-CUSTOMER-ID
005370        AND ACCT-CURRENCY OF WS-REG-ACCT EQUAL PARM-CURRENCY
005380        PERFORM 3900-WRITE-DETAIL-I THRU 3900-WRITE-DETAIL-F
005390     END-IF.
005400
005410 3050-SEL-CUST-CURR-F.  EXIT.
005420
005430
005440*----------------------------------------------------------------
005450*    BY CUSTOMER ID AND ACCOUNT TYPE (INTERSECTION) - ADDED      *
005460*    TKT-1560 FOR CUSTOMERS WHO HOLD BOTH A CHECKING AND A       *
005470*    SAVINGS ACCOUNT.                                            *
005480*----------------------------------------------------------------
005490 3060-SEL-CUST-TYPE-I.
005500
005510     IF ACCT-CUSTOMER-ID OF WS-REG-ACCT EQUAL PARM-CUSTOMER-ID
005520        AND ACCT-TYPE    OF WS-REG-ACCT EQUAL PARM-ACCT-TYPE
005530        PERFORM 3900-WRITE-DETAIL-I THRU 3900-WRITE-DETAIL-F
005540     END-IF.
005550
005560 3060-SEL-CUST-TYPE-F.  EXIT.
005570
005580
005590*----------------------------------------------------------------
005600*    BY BALANCE THRESHOLD (>= THE PARM MINIMUM) - ADDED TKT-1655 *
005610*    FOR THE LARGE-BALANCE REVIEW LIST.  GREATER-THAN-OR-EQUAL,  *
005620*    NOT STRICTLY GREATER-THAN, SO A BALANCE EXACTLY AT THE      *
005630*    THRESHOLD STILL LISTS.                                      *
005640*----------------------------------------------------------------
005650 3070-SEL-BALANCE-I.
005660
005670     IF ACCT-BALANCE OF WS-REG-ACCT IS GREATER THAN
005680           OR EQUAL TO PARM-BALANCE-MIN
005690        PERFORM 3900-WRITE-DETAIL-I THRU 3900-WRITE-DETAIL-F
005700     END-IF.
005710
005720 3070-SEL-BALANCE-F.  EXIT.
005730
005740
005750*----------------------------------------------------------------
005760*    EXISTENCE CHECK - ADDED TKT-2088, USED BEFORE ACCOUNT       *
005770*    CREATION TO REJECT A DUPLICATE ACCOUNT NUMBER (ACCOUNT      *
005780*    CREATION ITSELF IS OUT OF SCOPE FOR THIS SYSTEM - SEE THE   *
005790*    FUNCTIONAL NOTES IN THE PROGRAM HEADER).  NO DETAIL LINE    *
005800*    IS WRITTEN HERE - THE RESULT IS REPORTED AS A SINGLE        *
005810*    MESSAGE LINE BY 9999-FINAL-I.                               *
005820*----------------------------------------------------------------
005830 3080-SEL-EXISTS-I.
005840
005850     IF ACCT-NUMBER OF WS-REG-ACCT EQUAL PARM-ACCT-NUMBER
005860        SET ACCOUNT-WAS-FOUND TO TRUE
005870     END-IF.
005880
005890 3080-SEL-EXISTS-F.  EXIT.
005900
005910
005920*----------------------------------------------------------------
005930*    COUNT BY STATUS - ADDED TKT-2088 FOR THE MONTH-END STATUS-  *
005940*    MIX COMPLIANCE TALLY.  NO DETAIL LINE, TOTAL ONLY - THE     *
005950*    COMPLIANCE DESK ONLY NEEDS THE COUNT, NOT THE LIST.         *
005960*----------------------------------------------------------------
005970 3090-SEL-COUNT-I.
005980
005990     IF ACCT-STATUS OF WS-REG-ACCT EQUAL PARM-STATUS
006000        ADD 1 TO WS-MATCH-COUNT
006010     END-IF.
006020
006030 3090-SEL-COUNT-F.  EXIT.
006040
006050
006060*----------------------------------------------------------------
006070*    WRITES ONE DETAIL LINE FOR A RECORD THAT MET THE            *
006080*    PREDICATE.  THE COUNTER IS ALWAYS INCREMENTED; THE DETAIL   *
006090*    LINE IS SKIPPED WHEN THE OPERATOR RAN THE PROGRAM IN        *
006100*    SUMMARY-ONLY MODE (TKT-2956) - IN THAT CASE ONLY THE TOTAL  *
006110*    MATTERS, NOT EACH INDIVIDUAL ACCOUNT.                       *
006120*----------------------------------------------------------------
006130 3900-WRITE-DETAIL-I.
006140
006150     ADD 1 TO WS-MATCH-COUNT
006160
006170     IF WS-DETAIL-ON
006180        MOVE ACCT-BALANCE OF WS-REG-ACCT TO WS-EDIT-BALANCE
006190        MOVE SPACES TO WS-LIN-LISTA
006200        STRING ACCT-NUMBER OF WS-REG-ACCT DELIMITED BY SIZE
006210               '  '                         DELIMITED BY SIZE
006220               ACCT-CUSTOMER-ID OF WS-REG-ACCT
006230                    DELIMITED BY SIZE
006240               '  '                         DELIMITED BY SIZE
006250               ACCT-TYPE OF WS-REG-ACCT    DELIMITED BY SPACE
006260               '  '                         DELIMITED BY SIZE
006270               ACCT-STATUS OF WS-REG-ACCT  DELIMITED BY SPACE
006280               '  '                         DELIMITED BY SIZE
006290               WS-EDIT-BALANCE               DELIMITED BY SIZE
006300               '  '                         DELIMITED BY SIZE
006310               ACCT-CURRENCY OF WS-REG-ACCT DELIMITED BY SIZE
006320               INTO WS-LIN-LISTA
006330        WRITE WS-BUF-LISTA FROM WS-LIN-LISTA
006340        IF FS-LISTA IS NOT EQUAL '00' THEN
006350           DISPLAY '* PGMACLST ERROR WRITING LISTA FS='
006360                   FS-LISTA
006370           MOVE 9999 TO RETURN-CODE
006380        END-IF
006390     END-IF.
006400
006410 3900-WRITE-DETAIL-F.  EXIT.
006420
006430
006440*----------------------------------------------------------------
006450*    WIND-DOWN - RESULT MESSAGE FOR EXISTS/COUNT/SUMMARY-ONLY,   *
006460*    AND FILE CLOSE.  THE EXISTS MESSAGE AND THE TOTAL LINE ARE  *
006470*    INDEPENDENT - AN EXISTS-MODE RUN WRITES BOTH LINES, A       *
006480*    COUNT OR SUMMARY-ONLY RUN WRITES ONLY THE TOTAL LINE, AND   *
006490*    A RUN IN ANY OTHER MODE WRITES NEITHER (THE DETAIL WAS      *
006500*    ALREADY WRITTEN LINE BY LINE IN 3900 DURING THE PASS).      *
006510*----------------------------------------------------------------
006520 9999-FINAL-I.
006530
006540     IF PARM-MODE-EXISTS
006550        MOVE SPACES TO WS-LIN-LISTA
006560        IF ACCOUNT-WAS-FOUND
006570           MOVE 'ACCOUNT EXISTS - DUPLICATE KEY REJECTED'
006580                TO WS-LIN-LISTA
006590        ELSE
006600           MOVE 'ACCOUNT NOT FOUND - KEY IS AVAILABLE'
006610                TO WS-LIN-LISTA
006620        END-IF
006630        WRITE WS-BUF-LISTA FROM WS-LIN-LISTA
006640     END-IF
006650
006660     IF PARM-MODE-COUNT OR PARM-MODE-EXISTS OR WS-SUMMARY-ONLY
006670        MOVE WS-MATCH-COUNT TO WS-EDIT-COUNT
006680        MOVE SPACES TO WS-LIN-LISTA
006690        STRING 'TOTAL SELECTED:  ' DELIMITED BY SIZE
006700               WS-EDIT-COUNT       DELIMITED BY SIZE
006710               INTO WS-LIN-LISTA
006720        WRITE WS-BUF-LISTA FROM WS-LIN-LISTA
006730     END-IF
006740
006750     CLOSE CTAENT
006760     CLOSE LISTA
006770
006780     DISPLAY '* PGMACLST RECORDS READ    = ' WS-READ-COUNT
006790     DISPLAY '* PGMACLST RECORDS SELECTED = ' WS-MATCH-COUNT.
006800
006810 9999-FINAL-F.  EXIT.
