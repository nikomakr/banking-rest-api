000100IDENTIFICATION DIVISION.
000110PROGRAM-ID.    PGMACPST.
000120AUTHOR.        R J DELACRUZ.
000130INSTALLATION.  FIRST COASTAL BANK - DATA PROCESSING DIV.
000140DATE-WRITTEN.  04/11/1988.
000150DATE-COMPILED.
000160SECURITY.      COMPANY CONFIDENTIAL - DEPOSIT OPERATIONS ONLY.
000170****************************************************************
000180*    PGMACPST                                                  *
000190*    ========                                                  *
000200*    NIGHTLY DEPOSIT ACCOUNT POSTING RUN.                      *
000210*    MATCH/MERGE THE TRANSACTION FILE (DDMOVENT) AGAINST THE   *
000220*    ACCOUNT MASTER (DDCTAENT) IN ASCENDING ACCOUNT NUMBER     *
000230*    ORDER, VALIDATE AND POST EACH DEPOSIT OR WITHDRAWAL, AND  *
000240*    REWRITE THE MASTER (DDCTASAL) WITH UPDATED BALANCES.      *
000250*    REJECTED TRANSACTIONS GO TO DDRCHSAL.  A RUN SUMMARY WITH *
000260*    CONTROL TOTALS AND THE FULL EXCEPTION DETAIL IS WRITTEN   *
000270*    TO DDRESUMEN (DDRESUMEN IS A PRINT FILE).                 *
000280*----------------------------------------------------------------
000290*    FUNCTIONAL NOTES                                           *
000300*    ----------------                                           *
000310*    - ONE PASS, ONE JOB STEP.  THIS PROGRAM DOES NOT OPEN OR    *
000320*      CLOSE ANY OTHER PROGRAM'S FILES AND IS NOT ITSELF CALLED  *
000330*      AS A SUBPROGRAM - IT IS THE WHOLE JOB STEP.               *
000340*    - BOTH INPUT STREAMS (DDCTAENT, DDMOVENT) MUST ARRIVE IN    *
000350*      ASCENDING ACCOUNT-NUMBER ORDER OR THE MATCH/MERGE LOGIC   *
000360*      IN 4000-MATCH-I WILL MISROUTE TRANSACTIONS - THIS IS NOT  *
000370*      CHECKED BY THE PROGRAM, IT IS AN UPSTREAM-JOB RESPONSI-   *
000380*      BILITY (SEE THE JCL SORT STEP AHEAD OF THIS ONE).         *
000390*    - ACCOUNT CREATION IS OUT OF SCOPE FOR THIS PROGRAM - A     *
000400*      TRANSACTION THAT DOES NOT MATCH AN EXISTING MASTER RECORD *
000410*      IS REJECTED, NEVER USED TO BUILD A NEW ACCOUNT.           *
000420*----------------------------------------------------------------
000430*    CHANGE LOG
000440*    ----------
000450*    04/11/88  RJD  TKT-1402  ORIGINAL PROGRAM.  READS CTAENT   *
000460*                            AND MOVENT, POSTS DEPOSIT/WITHDRAW,*
000470*                            WRITES CTASAL.  NO REJECT FILE YET.*
000480*    09/02/88  RJD  TKT-1477  ADDED ACTIVE-ACCOUNT EDIT - ONLY  *
000490*                            POST TO STATUS = ACTIVE ACCOUNTS.  *
000500*    02/14/89  LMT  TKT-1602  ADDED DDRCHSAL REJECT FILE.  BAD  *
000510*                            TRANSACTIONS NO LONGER ABEND THE   *
000520*                            RUN, THEY ARE WRITTEN TO THE       *
000530*                            REJECT FILE AND THE RUN CONTINUES. *
000540*    02/14/89  LMT  TKT-1602  ADDED INSUFFICIENT-FUNDS EDIT FOR *
000550*                            WITHDRAWALS.                       *
000560*    07/30/90  RJD  TKT-1819  FIXED FUNDS EDIT - WITHDRAWAL     *
000570*                            EXACTLY EQUAL TO BALANCE WAS BEING *
000580*                            REJECTED.  SHOULD BE ALLOWED (ZEROS*
000590*                            THE BALANCE).  CHANGED < TO <=.    *
000600*    11/05/91  CAP  TKT-2033  ADDED DDRESUMEN SUMMARY REPORT -  *
000610*                            DEPOSIT/WITHDRAWAL COUNTS AND      *
000620*                            AMOUNTS, REJECT COUNT, AND REJECT  *
000630*                            DETAIL LISTING AT END OF RUN.      *
000640*    03/22/93  CAP  TKT-2210  ACCOUNT-NOT-FOUND TRANSACTIONS    *
000650*                            NOW ALSO ROUTED TO DDRCHSAL (WERE  *
000660*                            BEING SILENTLY DROPPED BEFORE).    *
000670*    08/09/94  RJD  TKT-2388  VALIDATION ORDER CLARIFIED PER    *
000680*                            AUDIT REQUEST - AMOUNT, THEN       *
000690*                            STATUS, THEN FUNDS.  FIRST FAILURE *
000700*                            WINS, LATER EDITS ARE SKIPPED.     *
000710*    01/17/96  LMT  TKT-2701  ACCT-UPDATED-AT NOW STAMPED ONLY  *
000720*                            WHEN A POSTING SUCCEEDS - WAS BEING*
000730*                            STAMPED ON REJECTS TOO.            *
000740*    06/02/97  CAP  TKT-2955  ADDED WS-VERBOSE-SW OPERATOR      *
000750*                            SWITCH - DISPLAYS ONE LINE PER     *
000760*                            MASTER REWRITTEN WHEN FLIPPED ON   *
000770*                            AND THE PROGRAM RECOMPILED.  ASK   *
000780*                            OPERATIONS BEFORE A ONE-OFF RUN.   *
000790*    11/19/98  RJD  TKT-3180  YEAR 2000 COMPLIANCE - RUN DATE   *
000800*                            NOW ACCEPTED AS A FULL 4-DIGIT     *
000810*                            CENTURY YEAR (ACCEPT ... FROM DATE *
000820*                            YYYYMMDD).  OLD 2-DIGIT YEAR MOVE  *
000830*                            REMOVED FROM 1000-INITIAL-I.       *
000840*    04/06/99  LMT  TKT-3244  UNIT TEST OF Y2K FIX ABOVE - NO   *
000850*                            CODE CHANGE, LOG ENTRY ONLY.       *
000860*    09/14/99  CAP  TKT-3301  CLOSED INTERVAL ON FUNDS EDIT RE- *
000870*                            CONFIRMED PER AUDIT - NO CHANGE.   *
000880*    01/28/00  CAP  TKT-3362  Y2K ROLLOVER VERIFIED IN PROD -   *
000890*                            FIRST LIVE RUN AGAINST A 2000-     *
000900*                            DATED TRANSACTION FILE POSTED      *
000910*                            CLEAN.  NO CODE CHANGE, LOG ONLY.  *
000920*    03/09/01  LMT  TKT-3418  DROPPED THE OBSOLETE UPSI SWITCH  *
000930*                            IDIOM CARRIED OVER FROM THE DB2    *
000940*                            SHOP STANDARDS - THIS IS A PLAIN   *
000950*                            QSAM JOB, REVERTED THE VERBOSE     *
000960*                            SWITCH AND THE PRINT SPACING TO    *
000970*                            OUR OWN HOUSE STYLE.               *
000980*    05/21/01  LMT  TKT-3459  ADDED A SPECIAL-NAMES PARAGRAPH   *
000990*                            NAMING THE PRINTER TOP-OF-PAGE     *
001000*                            CHANNEL PER THE DP STANDARDS       *
001010*                            CHECKLIST.  NO PROCESSING CHANGE.  *
001020****************************************************************
001030
001040*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001050 ENVIRONMENT DIVISION.
001060 CONFIGURATION SECTION.
001070 SPECIAL-NAMES.
001080     C01 IS PRT-TOP-OF-PAGE.
001090 INPUT-OUTPUT SECTION.
001100 FILE-CONTROL.
001110
001120*--------------------------------------------------------------*
001130*    ACCOUNT MASTER, INPUT SIDE.  MUST ARRIVE SORTED ASCENDING  *
001140*    BY ACCT-NUMBER - SEE THE FUNCTIONAL NOTES ABOVE.           *
001150*--------------------------------------------------------------*
001160     SELECT CTAENT   ASSIGN DDCTAENT
001170            FILE STATUS IS FS-CTAENT.
001180
001190*--------------------------------------------------------------*
001200*    ACCOUNT MASTER, OUTPUT SIDE.  SAME LAYOUT AND ORDER AS     *
001210*    CTAENT, BALANCES AND UPDATED-AT REFRESHED BY THIS RUN.     *
001220*--------------------------------------------------------------*
001230     SELECT CTASAL   ASSIGN DDCTASAL
001240            FILE STATUS IS FS-CTASAL.
001250
001260*--------------------------------------------------------------*
001270*    DEPOSIT/WITHDRAWAL TRANSACTIONS, SORTED ASCENDING BY      *
001280*    TXN-ACCT-NUMBER TO MATCH CTAENT'S KEY ORDER.               *
001290*--------------------------------------------------------------*
001300     SELECT MOVENT   ASSIGN DDMOVENT
001310            FILE STATUS IS FS-MOVENT.
001320
001330*--------------------------------------------------------------*
001340*    REJECTED TRANSACTIONS - ONE RECORD PER FAILED EDIT, WRITTEN*
001350*    IN PROCESSING ORDER, THEN RE-READ AT END OF RUN TO BUILD   *
001360*    THE EXCEPTION DETAIL SECTION OF THE SUMMARY REPORT.        *
001370*--------------------------------------------------------------*
001380     SELECT RCHSAL   ASSIGN DDRCHSAL
001390            FILE STATUS IS FS-RCHSAL.
001400
001410*--------------------------------------------------------------*
001420*    RUN SUMMARY PRINT FILE - CONTROL TOTALS PLUS EXCEPTION     *
001430*    DETAIL.  LINE SEQUENTIAL, ONE PRINT LINE PER RECORD.       *
001440*--------------------------------------------------------------*
001450     SELECT RESUMEN  ASSIGN DDRESUMEN
001460            ORGANIZATION IS LINE SEQUENTIAL
001470            FILE STATUS IS FS-RESUMEN.
001480
001490*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001500 DATA DIVISION.
001510 FILE SECTION.
001520
001530*--------------------------------------------------------------*
001540*    FD BUFFERS BELOW ARE DELIBERATELY FLAT PIC X(n) GROUPS.    *
001550*    THE REAL FIELD BREAKDOWN FOR EACH RECORD LIVES IN A        *
001560*    WORKING-STORAGE 01 GROUP AND IS MOVED IN/OUT ON EVERY      *
001570*    READ/WRITE (READ...INTO / WRITE...FROM) - THIS SHOP'S      *
001580*    LONGSTANDING HABIT OF KEEPING THE BUSINESS LAYOUT OUT OF   *
001590*    THE FD SO THE SAME WORKING-STORAGE GROUP CAN BE SHARED     *
001600*    ACROSS MORE THAN ONE FILE (CTAENT AND CTASAL BOTH USE      *
001610*    WS-REG-ACCT BELOW).                                      *
001620*--------------------------------------------------------------*
001630 FD  CTAENT
001640     BLOCK CONTAINS 0 RECORDS
001650     RECORDING MODE IS F.
001660 01  WS-BUF-CTAENT          PIC X(194).
001670
001680 FD  CTASAL
001690     BLOCK CONTAINS 0 RECORDS
001700     RECORDING MODE IS F.
001710 01  WS-BUF-CTASAL          PIC X(194).
001720
001730 FD  MOVENT
001740     BLOCK CONTAINS 0 RECORDS
001750     RECORDING MODE IS F.
001760 01  WS-BUF-MOVENT          PIC X(066).
001770
001780 FD  RCHSAL
001790     BLOCK CONTAINS 0 RECORDS
001800     RECORDING MODE IS F.
001810 01  WS-BUF-RCHSAL          PIC X(105).
001820
001830 FD  RESUMEN
001840     RECORDING MODE IS F.
001850 01  WS-BUF-RESUMEN         PIC X(132).
001860
001870 WORKING-STORAGE SECTION.
001880*=======================*
001890
001900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001910
001920*--------------------------------------------------------------*
001930*    FILE STATUS BYTES - ONE PER SELECT ABOVE, TESTED AFTER     *
001940*    EVERY OPEN/READ/WRITE/CLOSE.  '00' IS SUCCESS, '10' IS     *
001950*    END-OF-FILE ON A SEQUENTIAL READ, ANYTHING ELSE IS AN      *
001960*    UNEXPECTED I/O ERROR HANDLED BY DISPLAY + RETURN-CODE 9999.*
001970*--------------------------------------------------------------*
001980 77  FS-CTAENT                  PIC XX      VALUE SPACES.
001990     88  FS-CTAENT-FIN                      VALUE '10'.
002000 77  FS-CTASAL                  PIC XX      VALUE SPACES.
002010 77  FS-MOVENT                  PIC XX      VALUE SPACES.
002020     88  FS-MOVENT-FIN                      VALUE '10'.
002030 77  FS-RCHSAL                  PIC XX      VALUE SPACES.
002040     88  FS-RCHSAL-FIN                      VALUE '10'.
002050 77  FS-RESUMEN                 PIC XX      VALUE SPACES.
002060
002070*--------------------------------------------------------------*
002080*    END-OF-FILE SWITCHES FOR THE TWO MATCH/MERGE STREAMS.      *
002090*    SET WHEN THE SENTINEL HIGH-VALUES KEY HAS BEEN MOVED INTO  *
002100*    THE STREAM'S KEY FIELD (SEE 2100-READ-MASTER-I AND         *
002110*    2200-READ-TRANS-I) SO THAT 4000-MATCH-I'S KEY COMPARE      *
002120*    NATURALLY DRAINS WHICHEVER STREAM IS STILL RUNNING, WITH   *
002130*    NO SEPARATE "AM I AT EOF" BRANCH NEEDED ANYWHERE ELSE.     *
002140*--------------------------------------------------------------*
002150 77  WS-CTAENT-EOF-SW           PIC X(03)   VALUE 'NO'.
002160     88  CTAENT-AT-EOF                      VALUE 'YES'.
002170 77  WS-MOVENT-EOF-SW           PIC X(03)   VALUE 'NO'.
002180     88  MOVENT-AT-EOF                      VALUE 'YES'.
002190
002200*--------------------------------------------------------------*
002210*    TRANSACTION VALIDATION SWITCH.  SET TO TRUE AT THE TOP OF  *
002220*    EVERY TRANSACTION BY 5000-VALIDATE-I, THEN FLIPPED TO      *
002230*    NOT-VALID BY WHICHEVER EDIT PARAGRAPH FIRST FAILS.  EVERY  *
002240*    LATER EDIT IN THE CHAIN TESTS THIS SWITCH BEFORE RUNNING   *
002250*    SO THAT ONLY THE FIRST FAILURE EVER GETS RECORDED - THIS   *
002260*    IS THE "FIRST FAILURE WINS" IDIOM THE VALIDATION CHAIN     *
002270*    IN PGM_08A USED AND WE HAVE CARRIED OVER HERE.             *
002280*--------------------------------------------------------------*
002290 77  WS-MOV-VALIDO-SW           PIC X(03)   VALUE 'YES'.
002300     88  MOV-IS-VALID                       VALUE 'YES'.
002310     88  MOV-NOT-VALID                      VALUE 'NO '.
002320
002330*--------------------------------------------------------------*
002340*    OPERATIONS VERBOSE SWITCH.  NORMALLY 'N' - FLIP TO 'Y' AND *
002350*    RECOMPILE FOR A ONE-OFF RUN WHEN OPERATIONS WANTS A        *
002360*    DISPLAY LINE FOR EVERY MASTER RECORD REWRITTEN (USEFUL     *
002370*    WHEN CHASING A SUSPECTED BAD SORT ON DDCTAENT).  SEE       *
002380*    6000-REWRITE-MASTER-I.  ADDED TKT-2955.                    *
002390*--------------------------------------------------------------*
002400 77  WS-VERBOSE-SW              PIC X(01)   VALUE 'N'.
002410     88  WS-VERBOSE-ON                      VALUE 'Y'.
002420     88  WS-VERBOSE-OFF                     VALUE 'N'.
002430
002440*--------------------------------------------------------------*
002450*    REJECTION REASON TEXT - SET BY WHICHEVER EDIT PARAGRAPH    *
002460*    FAILS, MOVED INTO EXC-REASON WHEN 5100-REJECT-I WRITES THE *
002470*    EXCEPTION RECORD.                                          *
002480*--------------------------------------------------------------*
002490 77  WS-MESSAGE-ERROR           PIC X(40)   VALUE SPACES.
002500
002510*--------------------------------------------------------------*
002520*    RUN-DATE / RUN-TIMESTAMP WORK AREA.  THE RUN DATE IS       *
002530*    ACCEPTED ONCE AT THE TOP OF THE RUN (1000-INITIAL-I) AND   *
002540*    USED TO STAMP EVERY SUCCESSFUL POSTING'S ACCT-UPDATED-AT - *
002550*    NOT A LIVE CLOCK READ PER TRANSACTION.                     *
002560*--------------------------------------------------------------*
002570 01  WS-RUN-DATE-AREA.
002580     05  WS-RUN-DATE-YYYYMMDD   PIC 9(08)   VALUE ZEROS.
002590*--------------------------------------------------------------*
002600*    REDEFINE OF THE RUN DATE TO GET AT CENTURY/YEAR/MONTH/DAY  *
002610*    SEPARATELY WHEN BUILDING THE ISO-STYLE RUN TIMESTAMP.      *
002620*    TKT-3180 - CENTURY IS NOW CARRIED SEPARATELY FROM YEAR SO  *
002630*    THE TIMESTAMP TEXT IS A FULL 4-DIGIT YEAR, NOT A 2-DIGIT   *
002640*    ONE THAT WRAPS AT THE CENTURY BOUNDARY.                    *
002650*--------------------------------------------------------------*
002660     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYYYMMDD.
002670         10  WS-RUN-CENTURY     PIC 9(02).
002680         10  WS-RUN-YEAR        PIC 9(02).
002690         10  WS-RUN-MONTH       PIC 9(02).
002700         10  WS-RUN-DAY         PIC 9(02).
002710     05  FILLER                 PIC X(04)   VALUE SPACES.
002720*--------------------------------------------------------------*
002730*    RUN TIME, HHMMSS, ACCEPTED ONCE ALONGSIDE THE RUN DATE.    *
002740*--------------------------------------------------------------*
002750 77  WS-RUN-TIME-HHMMSS         PIC 9(08)   VALUE ZEROS.
002760*--------------------------------------------------------------*
002770*    FULL ISO-8601-STYLE RUN TIMESTAMP, BUILT ONCE IN           *
002780*    1000-INITIAL-I AND MOVED VERBATIM INTO ACCT-UPDATED-AT ON  *
002790*    EVERY SUCCESSFUL POSTING - ALL POSTINGS IN ONE RUN SHARE   *
002800*    THE SAME TIMESTAMP, WHICH MATCHES THE SOURCE SYSTEM'S      *
002810*    BEHAVIOR OF STAMPING ONCE PER BATCH RATHER THAN ONCE PER   *
002820*    TRANSACTION.                                               *
002830*--------------------------------------------------------------*
002840 01  WS-RUN-TIMESTAMP           PIC X(26)   VALUE SPACES.
002850
002860*--------------------------------------------------------------*
002870*    RUN CONTROL TOTALS (BATCH FLOW STEP 7) - ACCUMULATED BY    *
002880*    5200-POST-I AND 5100-REJECT-I, PRINTED BY 9100-PRINT-      *
002890*    SUMMARY-I.  ONE CONTROL BREAK FOR THE WHOLE RUN - THERE IS *
002900*    NO INTERMEDIATE GROUPING KEY (E.G. NO PER-BRANCH OR PER-   *
002910*    CUSTOMER SUBTOTAL) FOR THIS REPORT.                        *
002920*--------------------------------------------------------------*
002930 01  WS-TOTALS-RUN.
002940     05  WS-TOT-DEPOSITOS-CANT  PIC S9(07)     COMP   VALUE ZERO.
002950     05  WS-TOT-DEPOSITOS-IMP   PIC S9(15)V99  COMP-3 VALUE ZERO.
002960     05  WS-TOT-RETIROS-CANT    PIC S9(07)     COMP   VALUE ZERO.
002970     05  WS-TOT-RETIROS-IMP     PIC S9(15)V99  COMP-3 VALUE ZERO.
002980     05  WS-TOT-RECHAZADOS-CANT PIC S9(07)     COMP   VALUE ZERO.
002990     05  FILLER                 PIC X(10)             VALUE SPACES.
003000
003010*--------------------------------------------------------------*
003020*    PRINT-LINE EDIT WORK AREA - NUMERIC FIELDS ARE MOVED HERE  *
003030*    BEFORE BEING STRUNG INTO A PRINT LINE SO THE REPORT SHOWS  *
003040*    EDITED (ZERO-SUPPRESSED / SIGNED) TEXT RATHER THAN RAW     *
003050*    DISPLAY DIGITS.                                            *
003060*--------------------------------------------------------------*
003070 01  WS-EDIT-CANT               PIC Z(06)9.
003080 01  WS-EDIT-IMPORTE            PIC -(15)9.99.
003090
003100*--------------------------------------------------------------*
003110*    PRINT-LINE WORK RECORD - BUILT HERE FIELD BY FIELD (MOVE   *
003120*    OR STRING), THEN MOVED OUT TO WS-BUF-RESUMEN (THE FD       *
003130*    RECORD) ON EACH WRITE.  KEPT SEPARATE FROM THE FD RECORD   *
003140*    BECAUSE A REDEFINES CANNOT CROSS FROM WORKING-STORAGE      *
003150*    ONTO AN FD RECORD IN THE FILE SECTION.                     *
003160*--------------------------------------------------------------*
003170 01  WS-LIN-RESUMEN             PIC X(132)  VALUE SPACES.
003180*--------------------------------------------------------------*
003190*    ALTERNATE VIEW OF THE PRINT LINE - LETS US TEST OR SET     *
003200*    JUST THE FIRST PRINT COLUMN (CARRIAGE CONTROL CONVENTIONS  *
003210*    ON SOME OF THIS SHOP'S OLDER PRINT FILES) WITHOUT A        *
003220*    SEPARATE MOVE OF THE WHOLE 132 BYTES.                      *
003230*--------------------------------------------------------------*
003240 01  WS-LIN-RESUMEN-ALT REDEFINES WS-LIN-RESUMEN.
003250     05  WS-LIN-COL-1           PIC X(01).
003260     05  FILLER                 PIC X(131).
003270
003280*//// ACCOUNT STRUCTURE (MASTER) ///////////////////////////////
003290
003300*    COPY CP-ACCTMST.
003310*    LAYOUT ACCOUNT MASTER - SEE Programas-PGM_B10-CP-ACCTMST
003320*    LENGTH 194 BYTES
003330*--------------------------------------------------------------*
003340*    RELATIVE POS (001:034) ACCOUNT NUMBER, IBAN FORMAT.  THE   *
003350*    MASTER FILE KEY - SAME ACCT-NUMBER MEANS SAME ACCOUNT, NO  *
003360*    OTHER FIELD IS COMPARED FOR IDENTITY (RULE 8).             *
003370*--------------------------------------------------------------*
003380 01  WS-REG-ACCT.
003390     05  ACCT-NUMBER            PIC X(34)     VALUE SPACES.
003400*--------------------------------------------------------------*
003410*    RELATIVE POS (035:036) CUSTOMER ID, OPAQUE UUID TEXT.      *
003420*    NOT COMPARED OR EDITED BY THIS PROGRAM.                    *
003430*--------------------------------------------------------------*
003440     05  ACCT-CUSTOMER-ID       PIC X(36)     VALUE SPACES.
003450*--------------------------------------------------------------*
003460*    RELATIVE POS (071:020) ACCOUNT TYPE - CHECKING / SAVINGS / *
003470*    BUSINESS.  INFORMATIONAL TO THIS PROGRAM - POSTING DOES    *
003480*    NOT VARY BY ACCOUNT TYPE.                                  *
003490*--------------------------------------------------------------*
003500     05  ACCT-TYPE              PIC X(20)     VALUE SPACES.
003510         88  ACCT-TYPE-CHECKING         VALUE 'CHECKING'.
003520         88  ACCT-TYPE-SAVINGS          VALUE 'SAVINGS'.
003530         88  ACCT-TYPE-BUSINESS         VALUE 'BUSINESS'.
003540*--------------------------------------------------------------*
003550*    RELATIVE POS (091:019) CURRENT BALANCE, 2 DECIMALS.        *
003560*    ADJUSTED BY 5200-POST-I, NEVER ALLOWED NEGATIVE (RULE 4),  *
003570*    PROTECTED BY THE FUNDS EDIT IN 5030-VALID-FUNDS-I.         *
003580*--------------------------------------------------------------*
003590     05  ACCT-BALANCE           PIC S9(17)V99 VALUE ZEROS.
003600*--------------------------------------------------------------*
003610*    RELATIVE POS (110:003) CURRENCY, ISO 4217.  NOT EDITED BY  *
003620*    THIS PROGRAM - A TRANSACTION POSTS IN THE ACCOUNT'S OWN    *
003630*    CURRENCY, THERE IS NO CROSS-CURRENCY CONVERSION HERE.      *
003640*--------------------------------------------------------------*
003650     05  ACCT-CURRENCY          PIC X(03)     VALUE SPACES.
003660*--------------------------------------------------------------*
003670*    RELATIVE POS (113:020) ACCOUNT STATUS.  ONLY ACTIVE        *
003680*    ACCOUNTS MAY BE POSTED TO (RULE 2) - SEE 5020-VALID-       *
003690*    STATUS-I.                                                  *
003700*--------------------------------------------------------------*
003710     05  ACCT-STATUS            PIC X(20)     VALUE SPACES.
003720         88  ACCT-STATUS-ACTIVE         VALUE 'ACTIVE'.
003730         88  ACCT-STATUS-FROZEN         VALUE 'FROZEN'.
003740         88  ACCT-STATUS-PENDING        VALUE 'PENDING'.
003750         88  ACCT-STATUS-CLOSED         VALUE 'CLOSED'.
003760*--------------------------------------------------------------*
003770*    RELATIVE POS (133:026) DATE/TIME OPENED, ISO-8601 TEXT.    *
003780*    INFORMATIONAL ONLY - NEVER TOUCHED BY THIS PROGRAM.        *
003790*--------------------------------------------------------------*
003800     05  ACCT-CREATED-AT        PIC X(26)     VALUE SPACES.
003810*--------------------------------------------------------------*
003820*    RELATIVE POS (159:026) DATE/TIME LAST UPDATED.  REFRESHED  *
003830*    TO THE RUN TIMESTAMP ONLY WHEN A POSTING TO THIS ACCOUNT   *
003840*    ACTUALLY SUCCEEDS (RULE 7) - SEE 5200-POST-I.  TKT-2701    *
003850*    FIXED A BUG WHERE THIS WAS ALSO BEING STAMPED ON REJECTS.  *
003860*--------------------------------------------------------------*
003870     05  ACCT-UPDATED-AT        PIC X(26)     VALUE SPACES.
003880*--------------------------------------------------------------*
003890*    REDEFINE OF ACCT-UPDATED-AT TO GET AT THE AAAA-MM-DD       *
003900*    PORTION WITHOUT A SEPARATE MOVE, SHOULD A FUTURE REPORT    *
003910*    NEED TO PRINT JUST THE UPDATE DATE (NOT USED TODAY).       *
003920*--------------------------------------------------------------*
003930     05  ACCT-UPDATED-DATE  REDEFINES ACCT-UPDATED-AT.
003940         10  ACCT-UPD-YYYY      PIC X(04).
003950         10  FILLER             PIC X(01).
003960         10  ACCT-UPD-MM        PIC X(02).
003970         10  FILLER             PIC X(01).
003980         10  ACCT-UPD-DD        PIC X(02).
003990         10  FILLER             PIC X(16).
004000*--------------------------------------------------------------*
004010*    RELATIVE POS (185:010) RESERVED FOR FUTURE EXPANSION.      *
004020*--------------------------------------------------------------*
004030     05  FILLER                 PIC X(10)     VALUE SPACES.
004040
004050*//// TRANSACTION STRUCTURE //////////////////////////////////
004060
004070*    COPY CP-TRANSAC.
004080*    LAYOUT TRANSACTION - SEE Programas-PGM_B10-CP-TRANSAC
004090*    LENGTH 66 BYTES
004100*--------------------------------------------------------------*
004110*    RELATIVE POS (001:034) ACCOUNT NUMBER THE TRANSACTION      *
004120*    APPLIES TO.  MATCHED AGAINST ACCT-NUMBER ON THE MASTER IN  *
004130*    4000-MATCH-I.                                              *
004140*--------------------------------------------------------------*
004150 01  WS-REG-TRANS.
004160     05  TXN-ACCT-NUMBER        PIC X(34)     VALUE SPACES.
004170*--------------------------------------------------------------*
004180*    RELATIVE POS (035:008) TRANSACTION TYPE - DEPOSIT OR       *
004190*    WITHDRAW, PADDED WITH ONE TRAILING BLANK ON DEPOSIT.       *
004200*--------------------------------------------------------------*
004210     05  TXN-TYPE               PIC X(08)     VALUE SPACES.
004220         88  TXN-TYPE-DEPOSIT           VALUE 'DEPOSIT '.
004230         88  TXN-TYPE-WITHDRAW          VALUE 'WITHDRAW'.
004240*--------------------------------------------------------------*
004250*    RELATIVE POS (043:019) TRANSACTION AMOUNT - MUST BE        *
004260*    STRICTLY POSITIVE (RULE 1), CHECKED BY 5010-VALID-         *
004270*    AMOUNT-I, NOT ENFORCED BY THE PICTURE.                     *
004280*--------------------------------------------------------------*
004290     05  TXN-AMOUNT             PIC S9(17)V99 VALUE ZEROS.
004300*--------------------------------------------------------------*
004310*    RESERVED FOR FUTURE EXPANSION (E.G. A TRANSACTION ID IF    *
004320*    THE UPSTREAM FEED EVER CARRIES ONE).                       *
004330*--------------------------------------------------------------*
004340     05  FILLER                 PIC X(05)     VALUE SPACES.
004350
004360*//// EXCEPTION STRUCTURE ////////////////////////////////////
004370
004380*    COPY CP-EXCPREC.
004390*    LAYOUT EXCEPTION - SEE Programas-PGM_B10-CP-EXCPREC
004400*    LENGTH 105 BYTES
004410*--------------------------------------------------------------*
004420*    RELATIVE POS (001:034) ACCOUNT NUMBER OF THE REJECTED      *
004430*    TRANSACTION - SPACES WHEN THE ACCOUNT WAS NOT FOUND AT     *
004440*    ALL (THE TRANSACTION'S OWN KEY IS USED IN THAT CASE, SEE   *
004450*    5100-REJECT-I, NOT THE MASTER'S).                          *
004460*--------------------------------------------------------------*
004470 01  WS-REG-REJECT.
004480     05  EXC-ACCT-NUMBER        PIC X(34)     VALUE SPACES.
004490*--------------------------------------------------------------*
004500*    RELATIVE POS (035:008) TRANSACTION TYPE, COPIED FROM THE   *
004510*    REJECTED TRANSACTION RECORD.                               *
004520*--------------------------------------------------------------*
004530     05  EXC-TYPE               PIC X(08)     VALUE SPACES.
004540*--------------------------------------------------------------*
004550*    RELATIVE POS (043:019) AMOUNT THAT WAS REJECTED.           *
004560*--------------------------------------------------------------*
004570     05  EXC-AMOUNT             PIC S9(17)V99 VALUE ZEROS.
004580*--------------------------------------------------------------*
004590*    RELATIVE POS (062:040) REJECTION REASON TEXT - ONE OF THE  *
004600*    FOUR LITERALS WRITTEN BY THE VALIDATION CHAIN BELOW.       *
004610*--------------------------------------------------------------*
004620     05  EXC-REASON             PIC X(40)     VALUE SPACES.
004630*--------------------------------------------------------------*
004640*    RESERVED FOR FUTURE EXPANSION.                             *
004650*--------------------------------------------------------------*
004660     05  FILLER                 PIC X(04)     VALUE SPACES.
004670
004680*///////////////////////////////////////////////////////////////
004690
004700 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
004710
004720
004730*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004740 PROCEDURE DIVISION.
004750
004760*--------------------------------------------------------------*
004770*    MAIN LINE - OPEN/PRIME, RUN THE MATCH/MERGE TO COMPLETION, *
004780*    CLOSE/REPORT.  NOTHING ELSE IS PERFORMED FROM HERE.        *
004790*--------------------------------------------------------------*
004800 MAIN-PROGRAM-I.
004810
004820     PERFORM 1000-INITIAL-I  THRU 1000-INITIAL-F
004830     PERFORM 2000-PROCESS-I  THRU 2000-PROCESS-F
004840     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
004850
004860 MAIN-PROGRAM-F.  GOBACK.
004870
004880
004890*----------------------------------------------------------------
004900*    STARTUP - OPENS ALL FILES AND PRIMES BOTH MATCH/MERGE       *
004910*    STREAMS (MASTER AND TRANSACTION) WITH THEIR FIRST RECORD.   *
004920*----------------------------------------------------------------
004930*    ALSO BUILDS THE RUN TIMESTAMP ONCE, FROM ONE ACCEPT OF THE  *
004940*    SYSTEM DATE AND ONE ACCEPT OF THE SYSTEM TIME, RATHER THAN  *
004950*    A SEPARATE CLOCK READ PER TRANSACTION POSTED - ALL POSTINGS *
004960*    IN THIS RUN CARRY THE SAME ACCT-UPDATED-AT VALUE.           *
004970*    TKT-3180 (Y2K) - THE CENTURY DIGITS COME FROM THE 4-DIGIT   *
004980*    YYYYMMDD FORM OF ACCEPT ... FROM DATE, NOT A 2-DIGIT YEAR.  *
004990*----------------------------------------------------------------
005000 1000-INITIAL-I.
005010
005020     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD
005030     ACCEPT WS-RUN-TIME-HHMMSS   FROM TIME
005040
005050*    BUILD THE RUN TIMESTAMP TEXT, CCYY-MM-DDTHHMMSS.000000,    *
005060*    ONE STRING STATEMENT, ONE PASS, NO INTERMEDIATE MOVES.     *
005070     STRING WS-RUN-CENTURY  WS-RUN-YEAR DELIMITED BY SIZE '-'
005080            WS-RUN-MONTH            DELIMITED BY SIZE '-'
005090            WS-RUN-DAY              DELIMITED BY SIZE 'T'
005100            WS-RUN-TIME-HHMMSS      DELIMITED BY SIZE
005110            '.000000'               DELIMITED BY SIZE
005120            INTO WS-RUN-TIMESTAMP
005130
005140*    OPEN EVERY FILE THIS PROGRAM TOUCHES.  ANY OPEN FAILURE     *
005150*    FORCES BOTH EOF SWITCHES ON SO 2000-PROCESS-I'S PERFORM     *
005160*    UNTIL FALLS THROUGH IMMEDIATELY INSTEAD OF READING A FILE   *
005170*    THAT NEVER OPENED.                                          *
005180     OPEN INPUT  CTAENT
005190     IF FS-CTAENT IS NOT EQUAL '00' THEN
005200        DISPLAY '* PGMACPST ERROR OPENING CTAENT  FS=' FS-CTAENT
005210        MOVE 9999 TO RETURN-CODE
005220        SET  CTAENT-AT-EOF TO TRUE
005230        SET  MOVENT-AT-EOF TO TRUE
005240     END-IF
005250
005260     OPEN OUTPUT CTASAL
005270     IF FS-CTASAL IS NOT EQUAL '00' THEN
005280        DISPLAY '* PGMACPST ERROR OPENING CTASAL  FS=' FS-CTASAL
005290        MOVE 9999 TO RETURN-CODE
005300        SET  CTAENT-AT-EOF TO TRUE
005310        SET  MOVENT-AT-EOF TO TRUE
005320     END-IF
005330
005340     OPEN INPUT  MOVENT
005350     IF FS-MOVENT IS NOT EQUAL '00' THEN
005360        DISPLAY '* PGMACPST ERROR OPENING MOVENT  FS=' FS-MOVENT
005370        MOVE 9999 TO RETURN-CODE
005380        SET  CTAENT-AT-EOF TO TRUE
005390        SET  MOVENT-AT-EOF TO TRUE
005400     END-IF
005410
005420     OPEN OUTPUT RCHSAL
005430     IF FS-RCHSAL IS NOT EQUAL '00' THEN
005440        DISPLAY '* PGMACPST ERROR OPENING RCHSAL  FS=' FS-RCHSAL
005450        MOVE 9999 TO RETURN-CODE
005460        SET  CTAENT-AT-EOF TO TRUE
005470        SET  MOVENT-AT-EOF TO TRUE
005480     END-IF
005490
005500     OPEN OUTPUT RESUMEN
005510     IF FS-RESUMEN IS NOT EQUAL '00' THEN
005520        DISPLAY '* PGMACPST ERROR OPENING RESUMEN FS=' FS-RESUMEN
005530        MOVE 9999 TO RETURN-CODE
005540        SET  CTAENT-AT-EOF TO TRUE
005550        SET  MOVENT-AT-EOF TO TRUE
005560     END-IF
005570
005580*    PRIME BOTH STREAMS WITH THEIR FIRST RECORD BEFORE THE      *
005590*    MATCH/MERGE LOOP STARTS - CLASSIC READ-AHEAD.               *
005600     PERFORM 2100-READ-MASTER-I THRU 2100-READ-MASTER-F
005610     PERFORM 2200-READ-TRANS-I  THRU 2200-READ-TRANS-F.
005620
005630 1000-INITIAL-F.  EXIT.
005640
005650
005660*----------------------------------------------------------------
005670*    MAIN PROCESS BODY - MATCH/MERGE RUNS UNTIL BOTH STREAMS    *
005680*    ARE DRAINED.  ONE CALL TO 4000-MATCH-I PER LOOP ITERATION;  *
005690*    THE LOOP ENDS ONLY WHEN BOTH STREAMS HAVE RETURNED THEIR    *
005700*    HIGH-VALUES SENTINEL KEY (SEE THE EOF SWITCH COMMENTARY     *
005710*    ABOVE).                                                    *
005720*----------------------------------------------------------------
005730 2000-PROCESS-I.
005740
005750     PERFORM 4000-MATCH-I THRU 4000-MATCH-F
005760        UNTIL CTAENT-AT-EOF AND MOVENT-AT-EOF.
005770
005780 2000-PROCESS-F.  EXIT.
005790
005800
005810*----------------------------------------------------------------
005820*    READS THE NEXT ACCOUNT MASTER RECORD.                       *
005830*    ON END OF FILE, ACCT-NUMBER IS FORCED TO HIGH-VALUES SO     *
005840*    THE MATCH/MERGE KEEPS RUNNING WITHOUT A SEPARATE END-OF-    *
005850*    FILE CHECK ANYWHERE ELSE - THE SENTINEL KEY ALWAYS LOSES    *
005860*    (COMPARES HIGH) AGAINST ANY REAL TRANSACTION KEY, SO THE    *
005870*    TRANSACTION STREAM KEEPS DRAINING NORMALLY, EACH ONE        *
005880*    FALLING OUT AS "ACCOUNT NOT FOUND".                         *
005890*----------------------------------------------------------------
005900 2100-READ-MASTER-I.
005910
005920     READ CTAENT INTO WS-REG-ACCT
005930     EVALUATE FS-CTAENT
005940        WHEN '00'
005950           CONTINUE
005960        WHEN '10'
005970           SET  CTAENT-AT-EOF TO TRUE
005980           MOVE HIGH-VALUES TO ACCT-NUMBER
005990        WHEN OTHER
006000           DISPLAY '* PGMACPST ERROR READING CTAENT FS='
006010                   FS-CTAENT
006020           MOVE 9999 TO RETURN-CODE
006030           SET  CTAENT-AT-EOF TO TRUE
006040           MOVE HIGH-VALUES TO ACCT-NUMBER
006050     END-EVALUATE.
006060
006070 2100-READ-MASTER-F.  EXIT.
006080
006090
006100*----------------------------------------------------------------
006110*    READS THE NEXT TRANSACTION.                                 *
006120*    SAME HIGH-VALUES SENTINEL TECHNIQUE AS 2100 ABOVE.          *
006130*----------------------------------------------------------------
006140 2200-READ-TRANS-I.
006150
006160     READ MOVENT INTO WS-REG-TRANS
006170     EVALUATE FS-MOVENT
006180        WHEN '00'
006190           CONTINUE
006200        WHEN '10'
006210           SET  MOVENT-AT-EOF TO TRUE
006220           MOVE HIGH-VALUES TO TXN-ACCT-NUMBER
006230        WHEN OTHER
006240           DISPLAY '* PGMACPST ERROR READING MOVENT FS='
006250                   FS-MOVENT
006260           MOVE 9999 TO RETURN-CODE
006270           SET  MOVENT-AT-EOF TO TRUE
006280           MOVE HIGH-VALUES TO TXN-ACCT-NUMBER
006290     END-EVALUATE.
006300
006310 2200-READ-TRANS-F.  EXIT.
006320
006330
006340*----------------------------------------------------------------
006350*    MATCH/MERGE DRIVER - ONE STEP PER CALL.                     *
006360*    BATCH FLOW STEPS 2-3: COMPARES THE TRANSACTION KEY AGAINST  *
006370*    THE KEY OF THE ACCOUNT CURRENTLY HELD IN MEMORY.            *
006380*    - TXN < ACCT : THE TRANSACTION HAS NO MATCHING ACCOUNT      *
006390*                   (WE HAVEN'T REACHED ITS KEY IN THE MASTER    *
006400*                   YET, OR THE MASTER HAS ALREADY ENDED) - IT   *
006410*                   IS REJECTED.                                 *
006420*    - TXN > ACCT : NO MORE TRANSACTIONS REMAIN FOR THIS         *
006430*                   ACCOUNT - IT IS REWRITTEN AND THE MASTER     *
006440*                   STREAM ADVANCES.                             *
006450*    - TXN = ACCT : A MATCH - THE TRANSACTION IS VALIDATED AND   *
006460*                   EITHER POSTED OR REJECTED AGAINST THIS       *
006470*                   ACCOUNT.                                     *
006480*----------------------------------------------------------------
006490 4000-MATCH-I.
006500
006510     EVALUATE TRUE
006520        WHEN TXN-ACCT-NUMBER OF WS-REG-TRANS <
006530             ACCT-NUMBER     OF WS-REG-ACCT
006540           MOVE 'ACCOUNT NOT FOUND' TO WS-MESSAGE-ERROR
006550           PERFORM 5100-REJECT-I      THRU 5100-REJECT-F
006560           PERFORM 2200-READ-TRANS-I  THRU 2200-READ-TRANS-F
006570        WHEN TXN-ACCT-NUMBER OF WS-REG-TRANS >
006580             ACCT-NUMBER     OF WS-REG-ACCT
006590           PERFORM 6000-REWRITE-MASTER-I
006600              THRU 6000-REWRITE-MASTER-F
006610           PERFORM 2100-READ-MASTER-I THRU 2100-READ-MASTER-F
006620        WHEN OTHER
006630           PERFORM 5000-VALIDATE-I    THRU 5000-VALIDATE-F
006640           PERFORM 2200-READ-TRANS-I  THRU 2200-READ-TRANS-F
006650     END-EVALUATE.
006660
006670 4000-MATCH-F.  EXIT.
006680
006690
006700*----------------------------------------------------------------
006710*    BUSINESS RULE 5 - VALIDATION ORDER, FIRST FAILURE WINS.     *
006720*    AMOUNT, THEN STATUS, THEN (WITHDRAW ONLY) FUNDS.  EACH      *
006730*    EDIT PARAGRAPH IS GUARDED BY "IF MOV-IS-VALID" SO ONCE ONE  *
006740*    EDIT FAILS, NO LATER EDIT RUNS AND NO LATER EDIT CAN        *
006750*    OVERWRITE WS-MESSAGE-ERROR.  TKT-2388 DOCUMENTED THIS       *
006760*    ORDER FOLLOWING AN AUDIT QUESTION ABOUT WHICH REASON WINS   *
006770*    WHEN A TRANSACTION FAILS MORE THAN ONE EDIT AT ONCE.        *
006780*----------------------------------------------------------------
006790 5000-VALIDATE-I.
006800
006810     SET MOV-IS-VALID TO TRUE
006820
006830     PERFORM 5010-VALID-AMOUNT-I THRU 5010-VALID-AMOUNT-F
006840
006850     IF MOV-IS-VALID
006860        PERFORM 5020-VALID-STATUS-I THRU 5020-VALID-STATUS-F
006870     END-IF
006880
006890     IF MOV-IS-VALID AND TXN-TYPE-WITHDRAW OF WS-REG-TRANS
006900        PERFORM 5030-VALID-FUNDS-I THRU 5030-VALID-FUNDS-F
006910     END-IF
006920
006930     IF MOV-IS-VALID
006940        PERFORM 5200-POST-I   THRU 5200-POST-F
006950     ELSE
006960        PERFORM 5100-REJECT-I THRU 5100-REJECT-F
006970     END-IF.
006980
006990 5000-VALIDATE-F.  EXIT.
007000
007010
007020*----------------------------------------------------------------
007030*    BUSINESS RULE 1 - POSITIVE-AMOUNT EDIT.                     *
007040*    APPLIES TO BOTH DEPOSIT AND WITHDRAW.  A FIXED-FORMAT       *
007050*    NUMERIC FIELD IS ALWAYS PRESENT IN COBOL, SO THE ONLY       *
007060*    CHECK NEEDED IS THE SIGN/MAGNITUDE TEST BELOW - THERE IS    *
007070*    NO "MISSING AMOUNT" CASE TO GUARD SEPARATELY.               *
007080*----------------------------------------------------------------
007090 5010-VALID-AMOUNT-I.
007100
007110     IF TXN-AMOUNT OF WS-REG-TRANS IS NOT GREATER THAN ZERO
007120        MOVE 'AMOUNT MUST BE POSITIVE' TO WS-MESSAGE-ERROR
007130        SET  MOV-NOT-VALID TO TRUE
007140     END-IF.
007150
007160 5010-VALID-AMOUNT-F.  EXIT.
007170
007180
007190*----------------------------------------------------------------
007200*    BUSINESS RULE 2 - ACTIVE-ACCOUNT EDIT.                      *
007210*    09/02/88 RJD TKT-1477 - ORIGINAL EDIT.  ANY STATUS OTHER    *
007220*    THAN ACTIVE (FROZEN, PENDING, CLOSED) REJECTS THE POSTING,  *
007230*    WITH THE ACTUAL STATUS TEXT BUILT RIGHT INTO THE REASON     *
007240*    BY THE STRING BELOW SO THE EXCEPTION REPORT SHOWS WHICH OF  *
007250*    THE THREE NON-ACTIVE STATUSES WAS FOUND.                    *
007260*----------------------------------------------------------------
007270 5020-VALID-STATUS-I.
007280
007290     IF NOT ACCT-STATUS-ACTIVE OF WS-REG-ACCT
007300        STRING 'ACCOUNT NOT ACTIVE - STATUS IS '
007310                  DELIMITED BY SIZE
007320               ACCT-STATUS OF WS-REG-ACCT
007330                  DELIMITED BY SPACE
007340               INTO WS-MESSAGE-ERROR
007350        SET  MOV-NOT-VALID TO TRUE
007360     END-IF.
007370
007380 5020-VALID-STATUS-F.  EXIT.
007390
007400
007410*----------------------------------------------------------------
007420*    BUSINESS RULE 3 - SUFFICIENT-FUNDS EDIT, WITHDRAW ONLY.     *
007430*    07/30/90 RJD TKT-1819 - CLOSED INTERVAL, <= NOT <.  A       *
007440*    WITHDRAWAL EXACTLY EQUAL TO THE CURRENT BALANCE IS ALLOWED  *
007450*    (IT ZEROES THE BALANCE); ONLY AN AMOUNT STRICTLY GREATER    *
007460*    THAN THE BALANCE IS REJECTED.  THIS EDIT, TOGETHER WITH     *
007470*    5200-POST-I'S SUBTRACT, IS THE ENTIRE ENFORCEMENT OF RULE 4 *
007480*    (BALANCE NEVER GOES NEGATIVE) - THERE IS NO SEPARATE        *
007490*    NEGATIVE-BALANCE CHECK ANYWHERE ELSE IN THE PROGRAM.        *
007500*----------------------------------------------------------------
007510 5030-VALID-FUNDS-I.
007520
007530     IF ACCT-BALANCE OF WS-REG-ACCT IS LESS THAN
007540        TXN-AMOUNT   OF WS-REG-TRANS
007550        MOVE 'INSUFFICIENT FUNDS' TO WS-MESSAGE-ERROR
007560        SET  MOV-NOT-VALID TO TRUE
007570     END-IF.
007580
007590 5030-VALID-FUNDS-F.  EXIT.
007600
007610
007620*----------------------------------------------------------------
007630*    BATCH FLOW STEP 4 (FAILURE) - WRITES THE REJECT RECORD.     *
007640*    03/22/93 CAP TKT-2210 - ACCOUNT-NOT-FOUND ALSO COMES        *
007650*    THROUGH HERE, WITH TXN-ACCT-NUMBER TAKEN FROM THE           *
007660*    TRANSACTION (THERE IS NO ACCOUNT RECORD TO TAKE IT FROM     *
007670*    IN THAT CASE).  THE REJECT RECORD IS BUILT FIELD BY FIELD   *
007680*    FROM THE TRANSACTION AND THE ACCUMULATED ERROR MESSAGE,     *
007690*    WRITTEN TO DDRCHSAL, AND ADDED TO THE RUN'S REJECT TOTAL.   *
007700*----------------------------------------------------------------
007710 5100-REJECT-I.
007720
007730     MOVE SPACES                     TO WS-REG-REJECT
007740     MOVE TXN-ACCT-NUMBER OF WS-REG-TRANS TO EXC-ACCT-NUMBER
007750     MOVE TXN-TYPE        OF WS-REG-TRANS TO EXC-TYPE
007760     MOVE TXN-AMOUNT      OF WS-REG-TRANS TO EXC-AMOUNT
007770     MOVE WS-MESSAGE-ERROR                TO EXC-REASON
007780     WRITE WS-BUF-RCHSAL FROM WS-REG-REJECT
007790     IF FS-RCHSAL IS NOT EQUAL '00' THEN
007800        DISPLAY '* PGMACPST ERROR WRITING RCHSAL FS='
007810                FS-RCHSAL
007820        MOVE 9999 TO RETURN-CODE
007830     END-IF
007840     ADD 1 TO WS-TOT-RECHAZADOS-CANT.
007850
007860 5100-REJECT-F.  EXIT.
007870
007880
007890*----------------------------------------------------------------
007900*    BATCH FLOW STEP 5 (SUCCESS) - APPLIES THE DEPOSIT/WITHDRAW. *
007910*    01/17/96 LMT TKT-2701 - STAMP ONLY ON SUCCESS.              *
007920*    A SINGLE EVALUATE DECIDES WHETHER TO ADD OR SUBTRACT BASED  *
007930*    ON TXN-TYPE, AND ACCUMULATES THAT TYPE'S COUNT AND AMOUNT   *
007940*    INTO THE RUN TOTALS (BATCH FLOW STEP 7).  THE TIMESTAMP IS  *
007950*    STAMPED AFTER THE EVALUATE BECAUSE IT IS THE SAME FOR A     *
007960*    DEPOSIT AS FOR A WITHDRAWAL.                                *
007970*----------------------------------------------------------------
007980 5200-POST-I.
007990
008000     EVALUATE TRUE
008010        WHEN TXN-TYPE-DEPOSIT OF WS-REG-TRANS
008020           ADD TXN-AMOUNT OF WS-REG-TRANS
008030             TO ACCT-BALANCE OF WS-REG-ACCT
008040           ADD 1 TO WS-TOT-DEPOSITOS-CANT
008050           ADD TXN-AMOUNT OF WS-REG-TRANS
008060             TO WS-TOT-DEPOSITOS-IMP
008070        WHEN TXN-TYPE-WITHDRAW OF WS-REG-TRANS
008080           SUBTRACT TXN-AMOUNT OF WS-REG-TRANS
008090                FROM ACCT-BALANCE OF WS-REG-ACCT
008100           ADD 1 TO WS-TOT-RETIROS-CANT
008110           ADD TXN-AMOUNT OF WS-REG-TRANS
008120             TO WS-TOT-RETIROS-IMP
008130     END-EVALUATE
008140
008150     MOVE WS-RUN-TIMESTAMP TO ACCT-UPDATED-AT OF WS-REG-ACCT.
008160
008170 5200-POST-F.  EXIT.
008180
008190
008200*----------------------------------------------------------------
008210*    BATCH FLOW STEP 6 - REWRITES THE ACCOUNT TO CTASAL.         *
008220*    RUNS WHEN THE MATCH/MERGE ADVANCES THE ACCOUNT KEY, I.E.    *
008230*    WHEN NO TRANSACTIONS REMAIN FOR THIS ACCOUNT, AND ALSO AT   *
008240*    THE END OF THE RUN FOR THE LAST ACCOUNT ON THE MASTER       *
008250*    (VIA THE SAME BRANCH - SEE 4000-MATCH-I).  THE HIGH-VALUES  *
008260*    CHECK KEEPS THE SENTINEL RECORD FROM BEING REWRITTEN ONCE   *
008270*    THE MASTER HAS REACHED END OF FILE.                        *
008280*----------------------------------------------------------------
008290 6000-REWRITE-MASTER-I.
008300
008310     IF ACCT-NUMBER OF WS-REG-ACCT IS NOT EQUAL TO HIGH-VALUES
008320        MOVE WS-REG-ACCT TO WS-BUF-CTASAL
008330        WRITE WS-BUF-CTASAL
008340        IF FS-CTASAL IS NOT EQUAL '00' THEN
008350           DISPLAY '* PGMACPST ERROR WRITING CTASAL FS='
008360                   FS-CTASAL
008370           MOVE 9999 TO RETURN-CODE
008380        END-IF
008390*       TKT-2955 - VERBOSE SWITCH, NORMALLY OFF.  SEE THE        *
008400*       WS-VERBOSE-SW COMMENTARY IN WORKING-STORAGE ABOVE.       *
008410        IF WS-VERBOSE-ON
008420           DISPLAY '* CTASAL REWRITTEN - ACCT ='
008430                   ACCT-NUMBER OF WS-REG-ACCT
008440        END-IF
008450     END-IF.
008460
008470 6000-REWRITE-MASTER-F.  EXIT.
008480
008490
008500*----------------------------------------------------------------
008510*    WIND-DOWN - CLOSES THE FILES AND EMITS THE RUN SUMMARY.     *
008520*    RESUMEN IS CLOSED SEPARATELY, AFTER CALLING 9100, BECAUSE   *
008530*    9100 REOPENS RCHSAL INPUT TO RE-READ THE EXCEPTION DETAIL,  *
008540*    AND WE WANT RESUMEN TO STAY OPEN OUTPUT WHILE THAT HAPPENS. *
008550*----------------------------------------------------------------
008560 9999-FINAL-I.
008570
008580     CLOSE CTAENT
008590     CLOSE CTASAL
008600     CLOSE MOVENT
008610     CLOSE RCHSAL
008620
008630     PERFORM 9100-PRINT-SUMMARY-I THRU 9100-PRINT-SUMMARY-F
008640
008650     CLOSE RESUMEN
008660
008670     DISPLAY '* PGMACPST DEPOSITS POSTED    = '
008680             WS-TOT-DEPOSITOS-CANT
008690     DISPLAY '* PGMACPST WITHDRAWALS POSTED = '
008700             WS-TOT-RETIROS-CANT
008710     DISPLAY '* PGMACPST TRANSACTIONS REJECTED = '
008720             WS-TOT-RECHAZADOS-CANT.
008730
008740 9999-FINAL-F.  EXIT.
008750
008760
008770*----------------------------------------------------------------
008780*    BATCH FLOW STEP 8 - WRITES THE SUMMARY REPORT.              *
008790*    TITLE, DEPOSIT LINE, WITHDRAWAL LINE, REJECT LINE,          *
008800*    SEPARATOR, DETAIL HEADING, AND THEN ONE LINE PER EXCEPTION  *
008810*    (RE-READING DDRCHSAL FROM THE TOP - SEE 9150/9160 BELOW).   *
008820*    NONE OF THESE LINES CARRIES A PAGE NUMBER OR ANY FURTHER    *
008830*    CONTROL BREAK BECAUSE THE REPORT COVERS A SINGLE RUN, WITH  *
008840*    NO GROUPING.                                                *
008850*----------------------------------------------------------------
008860 9100-PRINT-SUMMARY-I.
008870
008880     MOVE SPACES TO WS-LIN-RESUMEN
008890     MOVE 'ACCOUNT POSTING RUN SUMMARY' TO WS-LIN-RESUMEN
008900     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER PRT-TOP-OF-PAGE
008910
008920     MOVE SPACES TO WS-LIN-RESUMEN
008930     MOVE '----------------------------------------'
008940          TO WS-LIN-RESUMEN
008950     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
008960
008970     MOVE WS-TOT-DEPOSITOS-CANT TO WS-EDIT-CANT
008980     MOVE WS-TOT-DEPOSITOS-IMP  TO WS-EDIT-IMPORTE
008990     MOVE SPACES TO WS-LIN-RESUMEN
009000     STRING 'DEPOSITS POSTED    :  ' DELIMITED BY SIZE
009010            WS-EDIT-CANT             DELIMITED BY SIZE
009020            '   TOTAL  '             DELIMITED BY SIZE
009030            WS-EDIT-IMPORTE          DELIMITED BY SIZE
009040            INTO WS-LIN-RESUMEN
009050     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
009060
009070     MOVE WS-TOT-RETIROS-CANT   TO WS-EDIT-CANT
009080     MOVE WS-TOT-RETIROS-IMP    TO WS-EDIT-IMPORTE
009090     MOVE SPACES TO WS-LIN-RESUMEN
009100     STRING 'WITHDRAWALS POSTED  :  ' DELIMITED BY SIZE
009110            WS-EDIT-CANT              DELIMITED BY SIZE
009120            '   TOTAL  '              DELIMITED BY SIZE
009130            WS-EDIT-IMPORTE           DELIMITED BY SIZE
009140            INTO WS-LIN-RESUMEN
009150     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
009160
009170     MOVE WS-TOT-RECHAZADOS-CANT TO WS-EDIT-CANT
009180     MOVE SPACES TO WS-LIN-RESUMEN
009190     STRING 'TRANSACTIONS REJECTED:  ' DELIMITED BY SIZE
009200            WS-EDIT-CANT               DELIMITED BY SIZE
009210            INTO WS-LIN-RESUMEN
009220     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
009230
009240     MOVE SPACES TO WS-LIN-RESUMEN
009250     MOVE '----------------------------------------'
009260          TO WS-LIN-RESUMEN
009270     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
009280
009290     MOVE SPACES TO WS-LIN-RESUMEN
009300     MOVE 'EXCEPTION DETAIL' TO WS-LIN-RESUMEN
009310     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
009320
009330     MOVE SPACES TO WS-LIN-RESUMEN
009340     STRING 'ACCT-NUMBER' DELIMITED BY SIZE
009350            '                         TYPE      AMOUNT'
009360                 DELIMITED BY SIZE
009370            '         REASON' DELIMITED BY SIZE
009380            INTO WS-LIN-RESUMEN
009390     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
009400
009410*    RCHSAL WAS OPENED OUTPUT FOR THE WHOLE RUN AND WAS JUST     *
009420*    CLOSED BY 9999-FINAL-I ABOVE - CLOSE/REOPEN INPUT TO RE-    *
009430*    READ IT FROM THE TOP FOR THE DETAIL SECTION BELOW.          *
009440     CLOSE RCHSAL
009450     OPEN INPUT RCHSAL
009460     IF FS-RCHSAL IS NOT EQUAL '00' THEN
009470        DISPLAY '* PGMACPST ERROR REOPENING RCHSAL FS='
009480                FS-RCHSAL
009490        MOVE 9999 TO RETURN-CODE
009500     ELSE
009510        PERFORM 9150-READ-EXCEPTION-I THRU 9150-READ-EXCEPTION-F
009520        PERFORM 9160-PRINT-EXCEPTION-I
009530           THRU 9160-PRINT-EXCEPTION-F
009540           UNTIL FS-RCHSAL-FIN
009550     END-IF.
009560
009570 9100-PRINT-SUMMARY-F.  EXIT.
009580
009590
009600*----------------------------------------------------------------
009610*    RE-READS THE REJECT FILE FOR THE REPORT'S DETAIL SECTION.   *
009620*    '10' (END OF FILE) IS NOT AN ERROR HERE - IT SIMPLY ENDS    *
009630*    THE PRINT LOOP IN 9160 BELOW.                               *
009640*----------------------------------------------------------------
009650 9150-READ-EXCEPTION-I.
009660
009670     READ RCHSAL INTO WS-REG-REJECT
009680     EVALUATE FS-RCHSAL
009690        WHEN '00'
009700           CONTINUE
009710        WHEN '10'
009720           CONTINUE
009730        WHEN OTHER
009740           DISPLAY '* PGMACPST ERROR RE-READING RCHSAL FS='
009750                   FS-RCHSAL
009760           MOVE 9999 TO RETURN-CODE
009770           MOVE '10' TO FS-RCHSAL
009780     END-EVALUATE.
009790
009800 9150-READ-EXCEPTION-F.  EXIT.
009810
009820
009830*----------------------------------------------------------------
009840*    WRITES ONE EXCEPTION-DETAIL LINE, THEN READS THE NEXT       *
009850*    RECORD (READ-AHEAD) BEFORE RETURNING TO 9100'S PERFORM      *
009860*    UNTIL - THE CLASSIC "READ, PRINT, READ" PATTERN.            *
009870*----------------------------------------------------------------
009880 9160-PRINT-EXCEPTION-I.
009890
009900     MOVE EXC-AMOUNT OF WS-REG-REJECT TO WS-EDIT-IMPORTE
009910     MOVE SPACES TO WS-LIN-RESUMEN
009920     STRING EXC-ACCT-NUMBER OF WS-REG-REJECT
009930                 DELIMITED BY SIZE
009940            '  '               DELIMITED BY SIZE
009950            EXC-TYPE OF WS-REG-REJECT
009960                 DELIMITED BY SIZE
009970            '  '               DELIMITED BY SIZE
009980            WS-EDIT-IMPORTE    DELIMITED BY SIZE
009990            '  '               DELIMITED BY SIZE
010000            EXC-REASON OF WS-REG-REJECT
010010                 DELIMITED BY SIZE
010020            INTO WS-LIN-RESUMEN
010030     WRITE WS-BUF-RESUMEN FROM WS-LIN-RESUMEN AFTER 1
010040
010050     PERFORM 9150-READ-EXCEPTION-I THRU 9150-READ-EXCEPTION-F.
010060
010070 9160-PRINT-EXCEPTION-F.  EXIT.
